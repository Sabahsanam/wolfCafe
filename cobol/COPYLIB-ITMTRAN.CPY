000100***************************************************************
000200*  COPYLIB-ITMTRAN.CPY
000300*  WolfCafe item-maintenance transaction - one row per catalog
000400*  change on the ITMTRN input file, read by itemmaint.cbl
000500*  B0100-process-item-trans.  IT-ACTION drives the EVALUATE in
000600*  that paragraph:
000700*      'A' = add item        'G' = get/look-up item
000800*      'U' = update item     'D' = delete item
000900*  IT-ITEM-ID is required for G/U/D; ignored (the next id is
001000*  assigned by itemmaint.cbl) for A.  IT-ITEM-NAME/-DESC/-AMOUNT/
001100*  -PRICE carry the new values for A and U.
001200*
001300*  1999-02-08  TJ   req# WC-0028 - new layout for itemmaint.cbl's
001400*                    batch transaction input; one record carries
001500*                    all four maintenance actions off one action
001600*                    code.
001650***************************************************************
001700 01  ITMTRAN-RECORD.
001800     03  IT-ACTION                  PIC X(1).
001900     03  IT-ITEM-ID                 PIC 9(9).
002000     03  IT-ITEM-NAME               PIC X(30).
002100     03  IT-ITEM-DESC               PIC X(50).
002200     03  IT-ITEM-AMOUNT             PIC 9(5).
002300     03  IT-ITEM-PRICE              PIC S9(5)V99.
002400     03  FILLER                     PIC X(8).
