000100***************************************************************
000200*  COPYLIB-Z0900-error-wkstg.cpy
000300*  Working storage for the shared batch-reject routine.  Put
000400*  this in the /COPYLIB directory.  COPY Z0900-error-wkstg. in
000500*  WORKING-STORAGE SECTION of any program that PERFORMs
000600*  Z0900-error-routine.
000700*
000800*  1999-01-05  TJ   req# WC-0011 - new; the shared reject message
000900*                    carries a file status code and the plain
001000*                    reject text, nothing more, since every
001100*                    WolfCafe batch program rejects the same way.
001300***************************************************************
001400 77  wc-log-text             PIC X(80)     VALUE SPACE.
001500 77  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001600 01  wr-error-handler.
001700     05  wr-program-error-message.
001800         10  FILLER           PIC X(8)  VALUE 'FLSTAT: '.
001900         10  wc-msg-filestat  PIC X(2)  VALUE SPACE.
002000         10  FILLER           PIC X(1)  VALUE '|'.
002100         10  wc-msg-tblcurs   PIC X(15) VALUE SPACE.
002200         10  FILLER           PIC X(1)  VALUE '|'.
002300         10  wc-msg-para      PIC X(30) VALUE SPACE.
002400         10  FILLER           PIC X(1)  VALUE '|'.
002500         10  wc-msg-srcfile   PIC X(20) VALUE SPACE.
002600         10  FILLER           PIC X(1)  VALUE '|'.
002700         10  wc-msg-reject    PIC X(60) VALUE SPACE.
