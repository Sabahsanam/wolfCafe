000100***************************************************************
000200*  COPYLIB-ITEM.CPY
000300*  WolfCafe item master record - one row per sellable item on
000400*  the ITEMS file.  Key is ITEM-ID, file is kept in ITEM-ID
000500*  order on disk; ITEMMAINT and ORDENTRY both load this layout
000600*  into an in-core table and SEARCH it rather than re-reading
000700*  the file for every order line.
000800*
000900*  1998-11-04  TJ   req# WC-0007 - initial cut; plain sequential
001000*                    record for the batch rewrite of the order
001100*                    system, loaded whole into an in-core table
001200*                    by ITEMMAINT and ORDENTRY.
001300*  1999-02-19  BK   req# WC-0031 - widen ITEM-DESC to 50 to match
001400*                    the catalog maintenance screen mockup.
001410*  2000-05-11  BK   req# WC-0065 - ITEM-AMOUNT AND ITEM-PRICE WERE
001420*                    LEFT DISPLAY INSTEAD OF PACKED LIKE EVERY
001430*                    OTHER QUANTITY/MONEY FIELD ON THIS SYSTEM -
001440*                    REPACKED BOTH TO COMP-3 TO MATCH HOUSE
001450*                    PRACTICE, RECORD SHRINKS FROM 103 TO 98.
001500***************************************************************
001600 01  ITEM.
001700     03  ITEM-ID                    PIC 9(9).
001800     03  ITEM-NAME                  PIC X(30).
001900     03  ITEM-DESC                  PIC X(50).
002000     03  ITEM-AMOUNT                PIC 9(5) COMP-3.
002100     03  ITEM-PRICE                 PIC S9(5)V99 COMP-3.
002200     03  FILLER                     PIC X(2).
