000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TAXMAINT.
000300 AUTHOR.        B KARLSSON.
000400 INSTALLATION.  WOLFCAFE DATA PROCESSING.
000500 DATE-WRITTEN.  02/15/88.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800***************************************************************
000900*  PURPOSE:  MAINTAIN THE SINGLE SYSTEM-WIDE TAX RATE.  TAXRATE
001000*            HOLDS AT MOST ONE RECORD - GET REPORTS IT (OR ZERO
001100*            IF THE FILE IS EMPTY), SET REPLACES IT OUTRIGHT.
001200*            KEPT AS ITS OWN SMALL PROGRAM - ONE FILE, ONE RECORD,
001300*            NO TABLE TO SEARCH - RATHER THAN FOLDED INTO ANOTHER
001350*            MAINTENANCE PROGRAM.
001400*
001500*  CHANGE LOG.
001600*  DATE       WHO  REQ#     DESCRIPTION
001700*  ---------- ---- -------- -----------------------------------
001800*  02/15/88   BK   WC-0021  INITIAL VERSION.
001900*  03/09/99   TJ   WC-0037  REJECT A NEGATIVE RATE ON SET RATHER
002000*                           THAN LETTING IT THROUGH AND SKEWING
002100*                           EVERY ORDER PRICED AFTERWARD.
002150*  01/09/01   TJ   WC-0062  Y2K REVIEW - TAXRATE CARRIES NO DATE
002160*                           FIELD AT ALL, NO CHANGE REQUIRED.
002170*  06/15/01   BK   WC-0065  TAX-RATE REPACKED TO COMP-3 IN
002175*                           COPYLIB-TAXRAT.CPY; TAXRATE RECORD
002180*                           CONTAINS HERE DROPPED FROM 14 TO 12.
002185*                           WR-TAX-RATE AND WS-TT-RATE STAY
002190*                           DISPLAY - BOTH SIT UNDER AN EDITED
002195*                           REDEFINES, AND TAX-RATE IS MOVED TO
002196*                           THEM FIELD BY FIELD, SO THE MOVE
002197*                           HANDLES THE CONVERSION WITHOUT
002198*                           TOUCHING EITHER WORKING FIELD.
002200***************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700*---------------------------------------------------------
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT OPTIONAL TAXRATE ASSIGN TO 'TAXRATE'
003100         ORGANIZATION IS SEQUENTIAL
003200         FILE STATUS IS WC-TAXRATE-FS.
003300
003400     SELECT TAXTRN ASSIGN TO 'TAXTRN'
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS WC-TAXTRN-FS.
003700
003800***************************************************************
003900 DATA DIVISION.
004000*---------------------------------------------------------
004100 FILE SECTION.
004200 FD  TAXRATE
004300     RECORD CONTAINS 12 CHARACTERS.
004400 01  TAXRATE-RECORD.
004500     COPY TAXRAT.
004600
004700 FD  TAXTRN.
004800 01  TAXTRN-RECORD.
004900     COPY TAXTRAN.
005000
005100***************************************************************
005200 WORKING-STORAGE SECTION.
005300 01  MENU-SWITCHES.
005400     05  IS-TAXTRN-EOF-SWITCH       PIC X(1) VALUE 'N'.
005500         88  IS-TAXTRN-EOF                  VALUE 'Y'.
005600     05  IS-TAX-ON-FILE-SWITCH      PIC X(1) VALUE 'N'.
005700         88  IS-TAX-ON-FILE                 VALUE 'Y'.
005800     05  FILLER                     PIC X(8).
005900
006000*    working storage data for error routine
006100     COPY Z0900-error-wkstg.
006200
006300 01  FILE-STATUS-FIELDS.
006400     05  WC-TAXRATE-FS              PIC XX.
006500         88  TAXRATE-SUCCESSFUL          VALUE '00' '05'.
006600     05  WC-TAXTRN-FS               PIC XX.
006700         88  TAXTRN-SUCCESSFUL           VALUE '00'.
006800     05  FILLER                     PIC X(6).
006900
007000*    one-record working copy of the rate, kept here instead of
007100*    a table since TAXRATE never holds more than one record.
007200 01  WR-TAX-RECORD.
007300     03  WR-TAX-ID                  PIC 9(9) VALUE 1.
007400     03  WR-TAX-RATE                PIC S9(3)V99 VALUE ZERO.
007500     03  FILLER                     PIC X(9).
007600
007700 01  WR-TAX-RECORD-ED REDEFINES WR-TAX-RECORD.
007800     03  WR-TAX-ID-ED               PIC Z(8)9.
007900     03  WR-TAX-RATE-ED             PIC Z(2)9V99.
008000     03  FILLER                     PIC X(9).
008050
008060*    raw byte image of the same record, moved into the reject
008070*    message if OPEN OUTPUT TAXRATE ever comes back unsuccessful
008080*    so the log shows what rate got lost, not just a status code.
008090 01  WR-TAX-RECORD-IMAGE REDEFINES WR-TAX-RECORD
008095                                    PIC X(14).
008100
008200*    working copy of the inbound rate, redefined for display
008300*    on the reject log when a SET request is turned down.
008400 01  WS-TT-RATE-AREA.
008500     03  WS-TT-RATE                 PIC S9(3)V99 VALUE ZERO.
008600     03  FILLER                     PIC X(3).
008700
008800 01  WS-TT-RATE-AREA-ED REDEFINES WS-TT-RATE-AREA.
008900     03  WS-TT-RATE-ED              PIC Z(2)9V99.
009000     03  FILLER                     PIC X(3).
009100
009200 77  WN-NEXT-TAX-ID                 PIC 9(9) COMP VALUE 1.
009300
009400***************************************************************
009500 PROCEDURE DIVISION.
009600 0000-main.
009700
009800     PERFORM A0100-init
009900     PERFORM B0100-process-tax-trans
010000     PERFORM Z0100-exit-application
010100
010200     GOBACK
010300     .
010400
010500***************************************************************
010600 A0100-init.
010700
010800     MOVE 'taxmaint.cbl' TO WC-MSG-SRCFILE
010900
011000     OPEN INPUT TAXRATE
011100     IF TAXRATE-SUCCESSFUL
011200         READ TAXRATE
011300             AT END
011400                 CONTINUE
011500             NOT AT END
011600                 MOVE TAX-ID   TO WR-TAX-ID
011700                 MOVE TAX-RATE TO WR-TAX-RATE
011800                 SET IS-TAX-ON-FILE TO TRUE
011900         END-READ
012000     END-IF
012100     CLOSE TAXRATE
012200
012300     OPEN INPUT TAXTRN
012400     IF NOT TAXTRN-SUCCESSFUL
012500         MOVE WC-TAXTRN-FS   TO WC-MSG-FILESTAT
012600         MOVE 'TAXTRN'       TO WC-MSG-TBLCURS
012700         MOVE 'A0100-init'   TO WC-MSG-PARA
012800         MOVE 'Unable to open TAXTRN' TO WC-MSG-REJECT
012900         PERFORM Z0900-error-routine
013000         SET IS-TAXTRN-EOF TO TRUE
013100     END-IF
013200     .
013300
013400***************************************************************
013500 B0100-process-tax-trans.
013600
013700     IF NOT IS-TAXTRN-EOF
013800         PERFORM C0100-read-next-tax-trans
013900     END-IF
014000     PERFORM B0150-apply-one-tax-trans UNTIL IS-TAXTRN-EOF
014100     .
014200
014300***************************************************************
014400 B0150-apply-one-tax-trans.
014500
014600     EVALUATE TT-ACTION
014700         WHEN 'G'
014800             PERFORM A0200-get-tax-rate
014900         WHEN 'S'
015000             PERFORM A0300-set-tax-rate
015100         WHEN OTHER
015200             MOVE 'B0150-apply-one-tax-trans' TO WC-MSG-PARA
015300             MOVE 'Unknown action on TAXTRN' TO WC-MSG-REJECT
015400             PERFORM Z0900-error-routine
015500     END-EVALUATE
015600
015700     PERFORM C0100-read-next-tax-trans
015800     .
015900
016000***************************************************************
016100 C0100-read-next-tax-trans.
016200
016300     READ TAXTRN
016400         AT END SET IS-TAXTRN-EOF TO TRUE
016500     END-READ
016600     .
016700
016800***************************************************************
016900*  A0200-get-tax-rate - GET returns the rate on file, or zero
017000*  when TAXRATE is empty; IS-TAX-ON-FILE tells the two apart.
017100***************************************************************
017200 A0200-get-tax-rate.
017300
017400     IF IS-TAX-ON-FILE
017500         DISPLAY 'TAX RATE ' WR-TAX-RATE-ED
017600     ELSE
017700         DISPLAY 'TAX RATE 000.00'
017800     END-IF
017900     .
018000
018100***************************************************************
018200*  A0300-set-tax-rate - SET replaces whatever rate is on file;
018300*  a negative rate is rejected outright, nothing is changed.
018400***************************************************************
018500 A0300-set-tax-rate.
018600
018700     MOVE TT-RATE TO WS-TT-RATE
018800
018900     IF WS-TT-RATE < ZERO
019000         MOVE 'A0300-set-tax-rate' TO WC-MSG-PARA
019100         MOVE 'Tax rate may not be negative' TO WC-MSG-REJECT
019200         PERFORM Z0900-error-routine
019300     ELSE
019400         MOVE WN-NEXT-TAX-ID TO WR-TAX-ID
019500         MOVE WS-TT-RATE     TO WR-TAX-RATE
019600         SET IS-TAX-ON-FILE  TO TRUE
019700     END-IF
019800     .
019900
020000***************************************************************
020100*  Z0100-exit-application - SET semantics: delete whatever was
020200*  there and write exactly one fresh record (or none, if TAXRATE
020300*  was never set in this run and started out empty).
020400***************************************************************
020500 Z0100-exit-application.
020600
020700     OPEN OUTPUT TAXRATE
020750     IF NOT TAXRATE-SUCCESSFUL
020760         MOVE WC-TAXRATE-FS          TO WC-MSG-FILESTAT
020770         MOVE WR-TAX-RECORD-IMAGE    TO WC-MSG-REJECT
020780         MOVE 'Z0100-exit-application' TO WC-MSG-PARA
020790         PERFORM Z0900-error-routine
020800     ELSE
020810         IF IS-TAX-ON-FILE
020820             MOVE WR-TAX-ID   TO TAX-ID
020830             MOVE WR-TAX-RATE TO TAX-RATE
020840             WRITE TAXRATE-RECORD
020850         END-IF
020860         CLOSE TAXRATE
020870     END-IF
021500     CLOSE TAXTRN
021600     .
021700
021800***************************************************************
021900 Z0900-error-routine.
022000
022100     COPY Z0900-error-routine.
022200     .
