000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDENTRY.
000300 AUTHOR.        T JERNIGAN.
000400 INSTALLATION.  WOLFCAFE DATA PROCESSING.
000500 DATE-WRITTEN.  02/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800***************************************************************
000900*  PURPOSE:  VALIDATE AND PRICE INCOMING ORDER REQUESTS
001000*            (ORDRQST) AGAINST THE ITEM CATALOG AND THE SYSTEM
001100*            TAX RATE, AND APPLY ORDER-UPDATE REQUESTS.  ITEMS
001200*            AND ORDERS ARE BOTH READ COMPLETE INTO IN-CORE
001300*            TABLES AT START-UP, THE TRANSACTIONS ARE APPLIED
001400*            AGAINST THE ORDER TABLE, THEN THE TABLE IS RE-
001500*            WRITTEN AS THE NEW ORDERS MASTER.
001600*
001700*            ORDRQST CARRIES ONE HEADER RECORD PER ORDER FOLLOWED
001800*            BY ITS DETAIL LINES, ALL DISTINGUISHED BY A LEADING
001900*            RECORD-TYPE CODE - THAT WAY THE LINE COUNT IS KNOWN
002000*            UP FRONT OFF THE HEADER, AND EACH DETAIL LINE CAN BE
002100*            VALIDATED AS IT STREAMS IN BEHIND ITS HEADER.
002200*
002300*  CHANGE LOG.
002400*  DATE       WHO  REQ#     DESCRIPTION
002500*  ---------- ---- -------- -----------------------------------
002600*  02/11/89   TJ   WC-0009  INITIAL VERSION - 'H' NEW-ORDER
002700*                           HEADERS ONLY.
002800*  02/17/99   BK   WC-0019  ADD 'U' ORDER-UPDATE HEADER - REBUILD
002900*                           LINE SNAPSHOTS AND RE-PRICE, BUT
003000*                           TOTAL EXCLUDES TIP ON AN UPDATE (OLD
003100*                           TIP/STATUS ARE LEFT ALONE).
003200*  03/05/99   TJ   WC-0038  REJECT THE WHOLE ORDER IF ANY LINE
003300*                           NAMES A MISSING ITEM OR A ZERO
003400*                           AMOUNT - STILL HAVE TO DRAIN THE 'D'
003500*                           RECORDS SO THE NEXT HEADER LINES UP.
003600*  11/12/99   TJ   WC-0043  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS
003700*                           IN THIS PROGRAM, NO CHANGE REQUIRED.
003750*  05/02/00   BK   WC-0059  REVIEWED AFTER THE MILLENNIUM ROLL-
003760*                           OVER FOR ANY DATE ARITHMETIC MISSED
003770*                           IN THE WC-0043 PASS - NONE FOUND, NO
003780*                           CHANGE REQUIRED.
003785*  05/11/00   BK   WC-0065  ITEM/ORDER/TAXRATE MONEY AND QUANTITY
003786*                           FIELDS REPACKED TO COMP-3 IN THEIR
003787*                           COPYLIBS - ITEMS/TAXRATE/ORDERS
003788*                           RECORD CONTAINS DROPPED TO 98/12/530.
003789*                           WE-ITEM-AMOUNT, WO-ORDER TOTALS AND
003791*                           THE WORK TABLES REPACKED TO MATCH;
003793*                           WE-ITEM-PRICE STAYS DISPLAY, IT HAS
003794*                           AN ED REDEFINES OVER IT.
003800***************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT OPTIONAL ITEMS ASSIGN TO 'ITEMS'
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WC-ITEMS-FS.
004900
005000     SELECT OPTIONAL TAXRATE ASSIGN TO 'TAXRATE'
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WC-TAXRATE-FS.
005300
005400     SELECT OPTIONAL ORDERS ASSIGN TO 'ORDERS'
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WC-ORDERS-FS.
005700
005800     SELECT ORDTRN ASSIGN TO 'ORDRQST'
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WC-ORDTRN-FS.
006100
006200***************************************************************
006300 DATA DIVISION.
006400*---------------------------------------------------------
006500 FILE SECTION.
006600 FD  ITEMS
006700     RECORD CONTAINS 98 CHARACTERS.
006800 01  ITEMS-RECORD.
006900     COPY ITEM.
007000
007100 FD  TAXRATE
007200     RECORD CONTAINS 12 CHARACTERS.
007300 01  TAXRATE-RECORD.
007400     COPY TAXRAT.
007500
007600 FD  ORDERS
007700     RECORD CONTAINS 530 CHARACTERS.
007800 01  ORDERS-RECORD.
007900     COPY ORDER.
008000
008100 FD  ORDTRN.
008200 01  ORDTRN-RECORD.
008300     COPY ORDTRAN.
008400
008500***************************************************************
008600 WORKING-STORAGE SECTION.
008700*    switches
008800 01  MENU-SWITCHES.
008900     05  IS-ITEMS-EOF-SWITCH        PIC X(1) VALUE 'N'.
009000         88  IS-ITEMS-EOF                   VALUE 'Y'.
009100     05  IS-ORDERS-EOF-SWITCH       PIC X(1) VALUE 'N'.
009200         88  IS-ORDERS-EOF                  VALUE 'Y'.
009300     05  IS-ORDTRN-EOF-SWITCH       PIC X(1) VALUE 'N'.
009400         88  IS-ORDTRN-EOF                  VALUE 'Y'.
009500     05  IS-ITEM-FOUND-SWITCH       PIC X(1) VALUE 'N'.
009600         88  IS-ITEM-FOUND                  VALUE 'Y'.
009700     05  IS-ORDER-FOUND-SWITCH      PIC X(1) VALUE 'N'.
009800         88  IS-ORDER-FOUND                 VALUE 'Y'.
009900     05  WS-ORDER-VALID-SWITCH      PIC X(1) VALUE 'Y'.
010000         88  WS-ORDER-VALID                 VALUE 'Y'.
010100     05  FILLER                     PIC X(4).
010200
010300*    working storage data for error routine
010400     COPY Z0900-error-wkstg.
010500
010600 01  FILE-STATUS-FIELDS.
010700     05  WC-ITEMS-FS                PIC XX.
010800         88  ITEMS-SUCCESSFUL            VALUE '00' '05'.
010900     05  WC-TAXRATE-FS              PIC XX.
011000         88  TAXRATE-SUCCESSFUL          VALUE '00' '05'.
011100     05  WC-ORDERS-FS               PIC XX.
011200         88  ORDERS-SUCCESSFUL           VALUE '00' '05'.
011300     05  WC-ORDTRN-FS               PIC XX.
011400         88  ORDTRN-SUCCESSFUL           VALUE '00'.
011450     05  FILLER                     PIC X(6).
011500
011600*    in-core item table - loaded at A0100-init, read-only after.
011700 77  WN-ITEM-TBL-CNT                PIC 9(5) COMP VALUE ZERO.
011800 01  WR-ITEM-TABLE.
011900     05  WR-ITEM-ENTRY OCCURS 1 TO 5000 TIMES
012000             DEPENDING ON WN-ITEM-TBL-CNT
012100             ASCENDING KEY IS WE-ITEM-ID
012200             INDEXED BY WE-ITEM-IDX.
012300         10  WE-ITEM-ID             PIC 9(9).
012400         10  WE-ITEM-ID-ED REDEFINES WE-ITEM-ID
012500                                    PIC Z(8)9.
012600         10  WE-ITEM-NAME           PIC X(30).
012700         10  WE-ITEM-AMOUNT         PIC 9(5) COMP-3.
012800         10  WE-ITEM-PRICE          PIC S9(5)V99.
012900         10  WE-ITEM-PRICE-ED REDEFINES WE-ITEM-PRICE
013000                                    PIC Z(3)9.99.
013050         10  FILLER                 PIC X(4).
013100
013200*    in-core order table - loaded from ORDERS at A0100-init,
013300*    updated by M0200/M0300, re-written at Z0100-exit-application.
013400 01  WN-ORDER-TBL-CNT               PIC 9(5) COMP VALUE ZERO.
013500 01  WN-ORDER-MAX-ID                PIC 9(9) COMP VALUE ZERO.
013600 01  WR-ORDER-TABLE.
013700     05  WR-ORDER-ENTRY OCCURS 1 TO 5000 TIMES
013800             DEPENDING ON WN-ORDER-TBL-CNT
013900             ASCENDING KEY IS WO-ORDER-ID
014000             INDEXED BY WO-ORDER-IDX.
014100         10  WO-ORDER-ID            PIC 9(9).
014200         10  WO-ORDER-ID-ED REDEFINES WO-ORDER-ID
014300                                    PIC Z(8)9.
014400         10  WO-ORDER-NAME          PIC X(30).
014500         10  WO-ORDER-TOTAL         PIC S9(7)V99 COMP-3.
014600         10  WO-ORDER-STATUS        PIC X(10).
014700         10  WO-ORDER-TIP           PIC S9(5)V99 COMP-3.
014800         10  WO-ORDER-TAXRATE       PIC S9(3)V99 COMP-3.
014900         10  WO-ORDER-LINE-CNT      PIC 9(2).
015000         10  WO-LINE OCCURS 10 TIMES
015100                     INDEXED BY WO-LINE-IDX.
015200             15  WO-L-ITEM-ID       PIC 9(9).
015300             15  WO-L-AMOUNT        PIC 9(5) COMP-3.
015400             15  WO-L-PRICE         PIC S9(5)V99 COMP-3.
015500             15  WO-L-ITEM-NAME     PIC X(30).
015550         10  FILLER                 PIC X(4).
015600
015700*    staging area for the lines of the header currently being
015800*    applied - filled by C0200, priced by C0300, then either
015900*    appended (new order) or laid over an existing entry
016000*    (order update).
016100 01  WS-LINE-CNT                    PIC 9(2) COMP VALUE ZERO.
016200 01  WS-LINE-IDX                    PIC 9(2) COMP VALUE ZERO.
016300 01  WL-LOAD-IDX                    PIC 9(2) COMP VALUE ZERO.
016400 01  WS-ORD-NAME                    PIC X(30).
016500 01  WS-ORD-TIP                     PIC S9(5)V99 COMP-3.
016600 01  WS-LINE-STAGE.
016700     05  WL-ENTRY OCCURS 10 TIMES.
016800         10  WL-ITEM-ID             PIC 9(9).
016900         10  WL-AMOUNT              PIC 9(5) COMP-3.
017000         10  WL-PRICE               PIC S9(5)V99 COMP-3.
017100         10  WL-ITEM-NAME           PIC X(30).
017150         10  FILLER                 PIC X(4).
017200
017300 77  WN-SEARCH-ITEM-ID              PIC 9(9) COMP VALUE ZERO.
017400 77  WN-SEARCH-ORDER-ID             PIC 9(9) COMP VALUE ZERO.
017500 01  WN-SUBTOTAL                    PIC S9(7)V99 COMP VALUE ZERO.
017600 01  WN-LINE-AMT                    PIC S9(7)V99 COMP VALUE ZERO.
017700 01  WN-TAX-AMOUNT                  PIC S9(7)V99 COMP VALUE ZERO.
017800 01  WN-TAX-RATE                    PIC S9(3)V99 COMP VALUE ZERO.
017900
018000***************************************************************
018100 PROCEDURE DIVISION.
018200 0000-main.
018300
018400     PERFORM A0100-init
018500     PERFORM B0100-process-order-trans
018600     PERFORM Z0100-exit-application
018700
018800     GOBACK
018900     .
019000
019100***************************************************************
019200 A0100-init.
019300
019400     MOVE 'ordentry.cbl' TO WC-MSG-SRCFILE
019500
019600     OPEN INPUT ITEMS
019700     IF ITEMS-SUCCESSFUL
019800         PERFORM B0200-load-item-table UNTIL IS-ITEMS-EOF
019900     END-IF
020000     CLOSE ITEMS
020100
020200     OPEN INPUT TAXRATE
020300     IF TAXRATE-SUCCESSFUL
020400         READ TAXRATE
020500             NOT AT END
020600                 MOVE TAX-RATE TO WN-TAX-RATE
020700         END-READ
020800     END-IF
020900     CLOSE TAXRATE
021000
021100     OPEN INPUT ORDERS
021200     IF ORDERS-SUCCESSFUL
021300         PERFORM B0300-load-order-table UNTIL IS-ORDERS-EOF
021400     END-IF
021500     CLOSE ORDERS
021600
021700     OPEN INPUT ORDTRN
021800     IF NOT ORDTRN-SUCCESSFUL
021900         MOVE WC-ORDTRN-FS   TO WC-MSG-FILESTAT
022000         MOVE 'ORDTRN'       TO WC-MSG-TBLCURS
022100         MOVE 'A0100-init'   TO WC-MSG-PARA
022200         MOVE 'Unable to open ORDRQST' TO WC-MSG-REJECT
022300         PERFORM Z0900-error-routine
022400         SET IS-ORDTRN-EOF TO TRUE
022500     END-IF
022600     .
022700
022800***************************************************************
022900 B0200-load-item-table.
023000
023100     ADD 1 TO WN-ITEM-TBL-CNT
023200     MOVE ITEM-ID     TO WE-ITEM-ID (WN-ITEM-TBL-CNT)
023300     MOVE ITEM-NAME   TO WE-ITEM-NAME (WN-ITEM-TBL-CNT)
023400     MOVE ITEM-AMOUNT TO WE-ITEM-AMOUNT (WN-ITEM-TBL-CNT)
023500     MOVE ITEM-PRICE  TO WE-ITEM-PRICE (WN-ITEM-TBL-CNT)
023600
023700     READ ITEMS
023800         AT END SET IS-ITEMS-EOF TO TRUE
023900     END-READ
024000     .
024100
024200***************************************************************
024300 B0300-load-order-table.
024400
024500     ADD 1 TO WN-ORDER-TBL-CNT
024600     MOVE ORDER-ID        TO WO-ORDER-ID (WN-ORDER-TBL-CNT)
024700     MOVE ORDER-NAME      TO WO-ORDER-NAME (WN-ORDER-TBL-CNT)
024800     MOVE ORDER-TOTAL     TO WO-ORDER-TOTAL (WN-ORDER-TBL-CNT)
024900     MOVE ORDER-STATUS    TO WO-ORDER-STATUS (WN-ORDER-TBL-CNT)
025000     MOVE ORDER-TIP       TO WO-ORDER-TIP (WN-ORDER-TBL-CNT)
025100     MOVE ORDER-TAXRATE   TO WO-ORDER-TAXRATE (WN-ORDER-TBL-CNT)
025200     MOVE ORDER-LINE-CNT  TO WO-ORDER-LINE-CNT (WN-ORDER-TBL-CNT)
025300     PERFORM B0310-load-order-line VARYING WL-LOAD-IDX
025400             FROM 1 BY 1 UNTIL WL-LOAD-IDX > 10
025500
025600     IF ORDER-ID > WN-ORDER-MAX-ID
025700         MOVE ORDER-ID TO WN-ORDER-MAX-ID
025800     END-IF
025900
026000     READ ORDERS
026100         AT END SET IS-ORDERS-EOF TO TRUE
026200     END-READ
026300     .
026400
026500***************************************************************
026600 B0310-load-order-line.
026700
026800     MOVE OL-ITEM-ID (WL-LOAD-IDX)
026900         TO WO-L-ITEM-ID (WN-ORDER-TBL-CNT, WL-LOAD-IDX)
027000     MOVE OL-AMOUNT (WL-LOAD-IDX)
027100         TO WO-L-AMOUNT (WN-ORDER-TBL-CNT, WL-LOAD-IDX)
027200     MOVE OL-PRICE (WL-LOAD-IDX)
027300         TO WO-L-PRICE (WN-ORDER-TBL-CNT, WL-LOAD-IDX)
027400     MOVE OL-ITEM-NAME (WL-LOAD-IDX)
027500         TO WO-L-ITEM-NAME (WN-ORDER-TBL-CNT, WL-LOAD-IDX)
027600     .
027700
027800***************************************************************
027900 B0100-process-order-trans.
028000
028100     IF NOT IS-ORDTRN-EOF
028200         PERFORM C0100-read-next-order-trans
028300     END-IF
028400     PERFORM B0150-apply-one-header UNTIL IS-ORDTRN-EOF
028500     .
028600
028700***************************************************************
028800 B0150-apply-one-header.
028900
029000     EVALUATE OT-REC-TYPE
029100         WHEN 'H'
029200             PERFORM M0200-process-new-order
029300         WHEN 'U'
029400             PERFORM M0300-process-update-order
029500         WHEN OTHER
029600             DISPLAY 'ORDENTRY: UNKNOWN RECORD TYPE '
029700                     OT-REC-TYPE
029800             PERFORM C0100-read-next-order-trans
029900     END-EVALUATE
030000     .
030100
030200***************************************************************
030300 C0100-read-next-order-trans.
030400
030500     READ ORDTRN
030600         AT END SET IS-ORDTRN-EOF TO TRUE
030700     END-READ
030800     .
030900
031000***************************************************************
031100*  C0200-read-order-lines - read one 'D' detail record, look up
031200*  its item, and stage it.  Still reads the record (to keep the
031300*  file positioned for the next header) even when an earlier
031400*  line already failed validation for this order.
031500***************************************************************
031600 C0200-read-order-lines.
031700
031800     PERFORM C0100-read-next-order-trans
031900
032000     IF WS-ORDER-VALID
032100         MOVE OT-D-ITEM-ID TO WN-SEARCH-ITEM-ID
032200         PERFORM N0100-find-item-by-id
032300         IF NOT IS-ITEM-FOUND OR OT-D-AMOUNT = ZERO
032400             SET WS-ORDER-VALID TO FALSE
032500         ELSE
032600             MOVE OT-D-ITEM-ID TO WL-ITEM-ID (WS-LINE-IDX)
032700             MOVE OT-D-AMOUNT  TO WL-AMOUNT (WS-LINE-IDX)
032800         END-IF
032900     END-IF
033000     .
033100
033200***************************************************************
033300*  C0300-price-order-lines - snapshot each staged line's item
033400*  name/price from the table and accumulate the subtotal, then
033500*  the tax amount off the rate captured at A0100-init.
033600***************************************************************
033700 C0300-price-order-lines.
033800
033900     MOVE ZERO TO WN-SUBTOTAL
034000     PERFORM C0310-price-one-line VARYING WS-LINE-IDX
034100             FROM 1 BY 1 UNTIL WS-LINE-IDX > WS-LINE-CNT
034200
034300     COMPUTE WN-TAX-AMOUNT ROUNDED =
034400             WN-SUBTOTAL * WN-TAX-RATE / 100
034500     .
034600
034700***************************************************************
034800 C0310-price-one-line.
034900
035000     MOVE WL-ITEM-ID (WS-LINE-IDX) TO WN-SEARCH-ITEM-ID
035100     PERFORM N0100-find-item-by-id
035200
035300     IF IS-ITEM-FOUND
035400         MOVE WE-ITEM-NAME (WE-ITEM-IDX)
035500             TO WL-ITEM-NAME (WS-LINE-IDX)
035600         MOVE WE-ITEM-PRICE (WE-ITEM-IDX)
035700             TO WL-PRICE (WS-LINE-IDX)
035800         COMPUTE WN-LINE-AMT =
035900                 WL-PRICE (WS-LINE-IDX) * WL-AMOUNT (WS-LINE-IDX)
036000         ADD WN-LINE-AMT TO WN-SUBTOTAL
036100     END-IF
036200     .
036300
036400***************************************************************
036500*  C0400-store-order-lines - copy the priced staging lines onto
036600*  a brand-new order-table entry (new order only).
036700***************************************************************
036800 C0400-store-order-lines.
036900
037000     MOVE WL-ITEM-ID (WS-LINE-IDX)
037100         TO WO-L-ITEM-ID (WN-ORDER-TBL-CNT, WS-LINE-IDX)
037200     MOVE WL-AMOUNT (WS-LINE-IDX)
037300         TO WO-L-AMOUNT (WN-ORDER-TBL-CNT, WS-LINE-IDX)
037400     MOVE WL-PRICE (WS-LINE-IDX)
037500         TO WO-L-PRICE (WN-ORDER-TBL-CNT, WS-LINE-IDX)
037600     MOVE WL-ITEM-NAME (WS-LINE-IDX)
037700         TO WO-L-ITEM-NAME (WN-ORDER-TBL-CNT, WS-LINE-IDX)
037800     .
037900
038000***************************************************************
038100*  C0410-store-update-lines - lay the priced staging lines over
038200*  the order-table entry found by N0200 (order update only).
038300***************************************************************
038400 C0410-store-update-lines.
038500
038600     MOVE WL-ITEM-ID (WS-LINE-IDX)
038700         TO WO-L-ITEM-ID (WO-ORDER-IDX, WS-LINE-IDX)
038800     MOVE WL-AMOUNT (WS-LINE-IDX)
038900         TO WO-L-AMOUNT (WO-ORDER-IDX, WS-LINE-IDX)
039000     MOVE WL-PRICE (WS-LINE-IDX)
039100         TO WO-L-PRICE (WO-ORDER-IDX, WS-LINE-IDX)
039200     MOVE WL-ITEM-NAME (WS-LINE-IDX)
039300         TO WO-L-ITEM-NAME (WO-ORDER-IDX, WS-LINE-IDX)
039400     .
039500
039600***************************************************************
039700*  M0200-process-new-order - 'H' header.  Stage and validate the
039800*  lines, price them, assign the next order id, and append a new
039900*  entry to the order table with status PENDING.
040000***************************************************************
040100 M0200-process-new-order.
040200
040300     MOVE OT-NAME       TO WS-ORD-NAME
040400     MOVE OT-TIP        TO WS-ORD-TIP
040500     MOVE OT-LINE-CNT   TO WS-LINE-CNT
040600     SET WS-ORDER-VALID TO TRUE
040700
040800     PERFORM C0200-read-order-lines VARYING WS-LINE-IDX
040900             FROM 1 BY 1 UNTIL WS-LINE-IDX > WS-LINE-CNT
041000
041100     IF WS-ORDER-VALID
041200         PERFORM C0300-price-order-lines
041300         ADD 1 TO WN-ORDER-MAX-ID
041400         ADD 1 TO WN-ORDER-TBL-CNT
041500         MOVE WN-ORDER-MAX-ID TO WO-ORDER-ID (WN-ORDER-TBL-CNT)
041600         MOVE WS-ORD-NAME     TO WO-ORDER-NAME (WN-ORDER-TBL-CNT)
041700         MOVE 'PENDING'       TO WO-ORDER-STATUS (WN-ORDER-TBL-CNT)
041800         MOVE WS-ORD-TIP      TO WO-ORDER-TIP (WN-ORDER-TBL-CNT)
041900         MOVE WN-TAX-RATE     TO WO-ORDER-TAXRATE (WN-ORDER-TBL-CNT)
042000         MOVE WS-LINE-CNT     TO WO-ORDER-LINE-CNT (WN-ORDER-TBL-CNT)
042100         COMPUTE WO-ORDER-TOTAL (WN-ORDER-TBL-CNT) ROUNDED =
042200                 WN-SUBTOTAL + WN-TAX-AMOUNT + WS-ORD-TIP
042300         PERFORM C0400-store-order-lines VARYING WS-LINE-IDX
042400                 FROM 1 BY 1 UNTIL WS-LINE-IDX > WS-LINE-CNT
042500         DISPLAY 'ORDER ADDED, ID ' WN-ORDER-MAX-ID
042600     ELSE
042700         MOVE 'M0200-process-new-order' TO WC-MSG-PARA
042800         MOVE 'Order rejected - invalid line' TO WC-MSG-REJECT
042900         PERFORM Z0900-error-routine
043000     END-IF
043100
043200     PERFORM C0100-read-next-order-trans
043300     .
043400
043500***************************************************************
043600*  M0300-process-update-order - 'U' header.  Locate the order,
043700*  stage and validate the replacement lines, re-price, and
043800*  replace the name/lines/total - tip and status are untouched,
043900*  and the new total does not add tip back in.
044000***************************************************************
044100 M0300-process-update-order.
044200
044300     MOVE OT-ORDER-ID TO WN-SEARCH-ORDER-ID
044400     PERFORM N0200-find-order-by-id
044500
044600     MOVE OT-NAME     TO WS-ORD-NAME
044700     MOVE OT-LINE-CNT TO WS-LINE-CNT
044800     SET WS-ORDER-VALID TO TRUE
044900     IF NOT IS-ORDER-FOUND
045000         SET WS-ORDER-VALID TO FALSE
045100     END-IF
045200
045300     PERFORM C0200-read-order-lines VARYING WS-LINE-IDX
045400             FROM 1 BY 1 UNTIL WS-LINE-IDX > WS-LINE-CNT
045500
045600     IF WS-ORDER-VALID
045700         PERFORM C0300-price-order-lines
045800         MOVE WS-ORD-NAME TO WO-ORDER-NAME (WO-ORDER-IDX)
045900         MOVE WS-LINE-CNT TO WO-ORDER-LINE-CNT (WO-ORDER-IDX)
046000         COMPUTE WO-ORDER-TOTAL (WO-ORDER-IDX) ROUNDED =
046100                 WN-SUBTOTAL + WN-TAX-AMOUNT
046200         PERFORM C0410-store-update-lines VARYING WS-LINE-IDX
046300                 FROM 1 BY 1 UNTIL WS-LINE-IDX > WS-LINE-CNT
046400         DISPLAY 'ORDER UPDATED, ID ' OT-ORDER-ID
046500     ELSE
046600         MOVE 'M0300-process-update-order' TO WC-MSG-PARA
046700         MOVE 'Order update rejected' TO WC-MSG-REJECT
046800         PERFORM Z0900-error-routine
046900     END-IF
047000
047100     PERFORM C0100-read-next-order-trans
047200     .
047300
047400***************************************************************
047500 N0100-find-item-by-id.
047600
047700     SET IS-ITEM-FOUND TO FALSE
047800     SEARCH ALL WR-ITEM-ENTRY
047900         WHEN WE-ITEM-ID (WE-ITEM-IDX) = WN-SEARCH-ITEM-ID
048000             SET IS-ITEM-FOUND TO TRUE
048100     END-SEARCH
048200     .
048300
048400***************************************************************
048500 N0200-find-order-by-id.
048600
048700     SET IS-ORDER-FOUND TO FALSE
048800     SEARCH ALL WR-ORDER-ENTRY
048900         WHEN WO-ORDER-ID (WO-ORDER-IDX) = WN-SEARCH-ORDER-ID
049000             SET IS-ORDER-FOUND TO TRUE
049100     END-SEARCH
049200     .
049300
049400***************************************************************
049500 Z0100-exit-application.
049600
049700     OPEN OUTPUT ORDERS
049800     PERFORM Z0150-write-one-order VARYING WO-ORDER-IDX
049900             FROM 1 BY 1 UNTIL WO-ORDER-IDX > WN-ORDER-TBL-CNT
050000     CLOSE ORDERS
050100     CLOSE ORDTRN
050200     .
050300
050400***************************************************************
050500 Z0150-write-one-order.
050600
050700     MOVE WO-ORDER-ID (WO-ORDER-IDX)       TO ORDER-ID
050800     MOVE WO-ORDER-NAME (WO-ORDER-IDX)     TO ORDER-NAME
050900     MOVE WO-ORDER-TOTAL (WO-ORDER-IDX)    TO ORDER-TOTAL
051000     MOVE WO-ORDER-STATUS (WO-ORDER-IDX)   TO ORDER-STATUS
051100     MOVE WO-ORDER-TIP (WO-ORDER-IDX)      TO ORDER-TIP
051200     MOVE WO-ORDER-TAXRATE (WO-ORDER-IDX)  TO ORDER-TAXRATE
051300     MOVE WO-ORDER-LINE-CNT (WO-ORDER-IDX) TO ORDER-LINE-CNT
051400
051500     PERFORM Z0160-write-one-line VARYING WL-LOAD-IDX
051600             FROM 1 BY 1 UNTIL WL-LOAD-IDX > 10
051700
051800     WRITE ORDERS-RECORD
051900     .
052000
052100***************************************************************
052200 Z0160-write-one-line.
052300
052400     MOVE WO-L-ITEM-ID (WO-ORDER-IDX, WL-LOAD-IDX)
052500         TO OL-ITEM-ID (WL-LOAD-IDX)
052600     MOVE WO-L-AMOUNT (WO-ORDER-IDX, WL-LOAD-IDX)
052700         TO OL-AMOUNT (WL-LOAD-IDX)
052800     MOVE WO-L-PRICE (WO-ORDER-IDX, WL-LOAD-IDX)
052900         TO OL-PRICE (WL-LOAD-IDX)
053000     MOVE WO-L-ITEM-NAME (WO-ORDER-IDX, WL-LOAD-IDX)
053100         TO OL-ITEM-NAME (WL-LOAD-IDX)
053200     .
053300
053400***************************************************************
053500 Z0900-error-routine.
053600
053700     COPY Z0900-error-routine.
053800     .
