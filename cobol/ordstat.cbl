000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDSTAT.
000300 AUTHOR.        B KARLSSON.
000400 INSTALLATION.  WOLFCAFE DATA PROCESSING.
000500 DATE-WRITTEN.  02/01/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800***************************************************************
000900*  PURPOSE:  APPLY ORDER STATUS-CHANGE TRANSACTIONS (STATTRN)
001000*            AGAINST THE ORDERS MASTER - PENDING TO FULFILLED TO
001100*            PICKED-UP.  FULFILLING AN ORDER CHECKS AND DECRE-
001200*            MENTS THE ITEM MASTER'S ON-HAND QUANTITY FOR EVERY
001300*            LINE.  BOTH MASTERS ARE READ COMPLETE INTO IN-CORE
001400*            TABLES, UPDATED, AND RE-WRITTEN - SAME OLD/TRANS/
001500*            NEW PASS AS ITEMMAINT.CBL AND ORDENTRY.CBL.
001600*
001700*            NO HEADER/DETAIL SPLIT IS NEEDED HERE LIKE ORDENTRY
001800*            USES - ONE STATTRN ROW IS ONE COMPLETE STATUS-CHANGE
001900*            REQUEST, SO A PLAIN SINGLE-RECORD-TYPE LOOP SUFFICES.
002000*
002100*  CHANGE LOG.
002200*  DATE       WHO  REQ#     DESCRIPTION
002300*  ---------- ---- -------- -----------------------------------
002400*  02/01/87   BK   WC-0025  INITIAL VERSION.
002500*  02/22/99   TJ   WC-0030  ADD THE INVENTORY CHECK ON FULFILL -
002600*                           REJECT THE WHOLE TRANSACTION IF ANY
002700*                           LINE IS SHORT, DECREMENT ALL LINES
002800*                           ONLY WHEN EVERY LINE CLEARS.
002900*  03/11/99   BK   WC-0039  PICKUP MUST CHECK THE REQUESTER'S
003000*                           USERNAME AGAINST ORDER-NAME, NOT
003100*                           JUST THE ROLE.
003150*  01/09/00   BK   WC-0061  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS
003160*                           IN THIS PROGRAM, NO CHANGE REQUIRED.
003170*  05/11/00   BK   WC-0065  ITEM AND ORDER MONEY/QUANTITY FIELDS
003175*                           REPACKED TO COMP-3 IN THEIR COPYLIBS;
003180*                           ITEMS/ORDERS RECORD CONTAINS HERE
003185*                           DROPPED TO 98/530.  IN-CORE TABLES
003190*                           REPACKED TO MATCH - NEITHER CARRIES
003195*                           AN ED REDEFINES IN THIS PROGRAM.
003200***************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*---------------------------------------------------------
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT OPTIONAL ITEMS ASSIGN TO 'ITEMS'
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WC-ITEMS-FS.
004300
004400     SELECT OPTIONAL ORDERS ASSIGN TO 'ORDERS'
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS WC-ORDERS-FS.
004700
004800     SELECT STATTRN ASSIGN TO 'STATTRN'
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WC-STATTRN-FS.
005100
005200***************************************************************
005300 DATA DIVISION.
005400*---------------------------------------------------------
005500 FILE SECTION.
005600 FD  ITEMS
005700     RECORD CONTAINS 98 CHARACTERS.
005800 01  ITEMS-RECORD.
005900     COPY ITEM.
006000
006100 FD  ORDERS
006200     RECORD CONTAINS 530 CHARACTERS.
006300 01  ORDERS-RECORD.
006400     COPY ORDER.
006500
006600 FD  STATTRN.
006700 01  STATTRN-RECORD.
006800     COPY STATRAN.
006900
007000***************************************************************
007100 WORKING-STORAGE SECTION.
007200*    switches
007300 01  MENU-SWITCHES.
007400     05  IS-ITEMS-EOF-SWITCH        PIC X(1) VALUE 'N'.
007500         88  IS-ITEMS-EOF                   VALUE 'Y'.
007600     05  IS-ORDERS-EOF-SWITCH       PIC X(1) VALUE 'N'.
007700         88  IS-ORDERS-EOF                  VALUE 'Y'.
007800     05  IS-STATTRN-EOF-SWITCH      PIC X(1) VALUE 'N'.
007900         88  IS-STATTRN-EOF                 VALUE 'Y'.
008000     05  IS-ITEM-FOUND-SWITCH       PIC X(1) VALUE 'N'.
008100         88  IS-ITEM-FOUND                  VALUE 'Y'.
008200     05  IS-ORDER-FOUND-SWITCH      PIC X(1) VALUE 'N'.
008300         88  IS-ORDER-FOUND                 VALUE 'Y'.
008400     05  WS-INVENTORY-OK-SWITCH     PIC X(1) VALUE 'Y'.
008500         88  WS-INVENTORY-OK                VALUE 'Y'.
008600     05  FILLER                     PIC X(4).
008700
008800*    working storage data for error routine
008900     COPY Z0900-error-wkstg.
009000
009100 01  FILE-STATUS-FIELDS.
009200     05  WC-ITEMS-FS                PIC XX.
009300         88  ITEMS-SUCCESSFUL            VALUE '00' '05'.
009400     05  WC-ORDERS-FS               PIC XX.
009500         88  ORDERS-SUCCESSFUL           VALUE '00' '05'.
009600     05  WC-STATTRN-FS              PIC XX.
009700         88  STATTRN-SUCCESSFUL          VALUE '00'.
009750     05  FILLER                     PIC X(6).
009800
009900*    in-core item table - on-hand amount is decremented here on
010000*    fulfil, then re-written to ITEMS at Z0100-exit-application.
010100 77  WN-ITEM-TBL-CNT                PIC 9(5) COMP VALUE ZERO.
010200 01  WR-ITEM-TABLE.
010300     05  WR-ITEM-ENTRY OCCURS 1 TO 5000 TIMES
010400             DEPENDING ON WN-ITEM-TBL-CNT
010500             ASCENDING KEY IS WE-ITEM-ID
010600             INDEXED BY WE-ITEM-IDX.
010700         10  WE-ITEM-ID             PIC 9(9).
010800         10  WE-ITEM-ID-ED REDEFINES WE-ITEM-ID
010900                                    PIC Z(8)9.
011000         10  WE-ITEM-NAME           PIC X(30).
011100         10  WE-ITEM-DESC           PIC X(50).
011200         10  WE-ITEM-AMOUNT         PIC 9(5) COMP-3.
011250         10  WE-ITEM-PRICE          PIC S9(5)V99 COMP-3.
011300         10  FILLER                 PIC X(4).
011400
011500*    in-core order table - status is changed here, then the
011600*    whole table is re-written to ORDERS at Z0100-exit-application.
011700 01  WN-ORDER-TBL-CNT               PIC 9(5) COMP VALUE ZERO.
011800 01  WR-ORDER-TABLE.
011900     05  WR-ORDER-ENTRY OCCURS 1 TO 5000 TIMES
012000             DEPENDING ON WN-ORDER-TBL-CNT
012100             ASCENDING KEY IS WO-ORDER-ID
012200             INDEXED BY WO-ORDER-IDX.
012300         10  WO-ORDER-ID            PIC 9(9).
012400         10  WO-ORDER-ID-ED REDEFINES WO-ORDER-ID
012500                                    PIC Z(8)9.
012600         10  WO-ORDER-NAME          PIC X(30).
012700         10  WO-ORDER-TOTAL         PIC S9(7)V99 COMP-3.
012800         10  WO-ORDER-STATUS        PIC X(10).
012900         10  WO-ORDER-TIP           PIC S9(5)V99 COMP-3.
013000         10  WO-ORDER-TAXRATE       PIC S9(3)V99 COMP-3.
013100         10  WO-ORDER-LINE-CNT      PIC 9(2).
013200         10  WO-ORDER-LINE-CNT-ED REDEFINES WO-ORDER-LINE-CNT
013300                                    PIC Z9.
013400         10  WO-LINE OCCURS 10 TIMES
013500                     INDEXED BY WO-LINE-IDX.
013600             15  WO-L-ITEM-ID       PIC 9(9).
013700             15  WO-L-AMOUNT        PIC 9(5) COMP-3.
013800             15  WO-L-PRICE         PIC S9(5)V99 COMP-3.
013900             15  WO-L-ITEM-NAME     PIC X(30).
013950         10  FILLER                 PIC X(4).
014000
014100 01  WL-LOAD-IDX                    PIC 9(2) COMP VALUE ZERO.
014200 77  WN-SEARCH-ITEM-ID              PIC 9(9) COMP VALUE ZERO.
014300 77  WN-SEARCH-ORDER-ID             PIC 9(9) COMP VALUE ZERO.
014400
014500***************************************************************
014600 PROCEDURE DIVISION.
014700 0000-main.
014800
014900     PERFORM A0100-init
015000     PERFORM B0100-process-status-trans
015100     PERFORM Z0100-exit-application
015200
015300     GOBACK
015400     .
015500
015600***************************************************************
015700 A0100-init.
015800
015900     MOVE 'ordstat.cbl' TO WC-MSG-SRCFILE
016000
016100     OPEN INPUT ITEMS
016200     IF ITEMS-SUCCESSFUL
016300         PERFORM A0110-load-item-table UNTIL IS-ITEMS-EOF
016400     END-IF
016500     CLOSE ITEMS
016600
016700     OPEN INPUT ORDERS
016800     IF ORDERS-SUCCESSFUL
016900         PERFORM A0120-load-order-table UNTIL IS-ORDERS-EOF
017000     END-IF
017100     CLOSE ORDERS
017200
017300     OPEN INPUT STATTRN
017400     IF NOT STATTRN-SUCCESSFUL
017500         MOVE WC-STATTRN-FS  TO WC-MSG-FILESTAT
017600         MOVE 'STATTRN'      TO WC-MSG-TBLCURS
017700         MOVE 'A0100-init'   TO WC-MSG-PARA
017800         MOVE 'Unable to open STATTRN' TO WC-MSG-REJECT
017900         PERFORM Z0900-error-routine
018000         SET IS-STATTRN-EOF TO TRUE
018100     END-IF
018200     .
018300
018400***************************************************************
018500 A0110-load-item-table.
018600
018700     ADD 1 TO WN-ITEM-TBL-CNT
018800     MOVE ITEM-ID     TO WE-ITEM-ID (WN-ITEM-TBL-CNT)
018900     MOVE ITEM-NAME   TO WE-ITEM-NAME (WN-ITEM-TBL-CNT)
019000     MOVE ITEM-DESC   TO WE-ITEM-DESC (WN-ITEM-TBL-CNT)
019100     MOVE ITEM-AMOUNT TO WE-ITEM-AMOUNT (WN-ITEM-TBL-CNT)
019200     MOVE ITEM-PRICE  TO WE-ITEM-PRICE (WN-ITEM-TBL-CNT)
019300
019400     READ ITEMS
019500         AT END SET IS-ITEMS-EOF TO TRUE
019600     END-READ
019700     .
019800
019900***************************************************************
020000 A0120-load-order-table.
020100
020200     ADD 1 TO WN-ORDER-TBL-CNT
020300     MOVE ORDER-ID        TO WO-ORDER-ID (WN-ORDER-TBL-CNT)
020400     MOVE ORDER-NAME      TO WO-ORDER-NAME (WN-ORDER-TBL-CNT)
020500     MOVE ORDER-TOTAL     TO WO-ORDER-TOTAL (WN-ORDER-TBL-CNT)
020600     MOVE ORDER-STATUS    TO WO-ORDER-STATUS (WN-ORDER-TBL-CNT)
020700     MOVE ORDER-TIP       TO WO-ORDER-TIP (WN-ORDER-TBL-CNT)
020800     MOVE ORDER-TAXRATE   TO WO-ORDER-TAXRATE (WN-ORDER-TBL-CNT)
020900     MOVE ORDER-LINE-CNT  TO WO-ORDER-LINE-CNT (WN-ORDER-TBL-CNT)
021000     PERFORM A0130-load-order-line VARYING WL-LOAD-IDX
021100             FROM 1 BY 1 UNTIL WL-LOAD-IDX > 10
021200
021300     READ ORDERS
021400         AT END SET IS-ORDERS-EOF TO TRUE
021500     END-READ
021600     .
021700
021800***************************************************************
021900 A0130-load-order-line.
022000
022100     MOVE OL-ITEM-ID (WL-LOAD-IDX)
022200         TO WO-L-ITEM-ID (WN-ORDER-TBL-CNT, WL-LOAD-IDX)
022300     MOVE OL-AMOUNT (WL-LOAD-IDX)
022400         TO WO-L-AMOUNT (WN-ORDER-TBL-CNT, WL-LOAD-IDX)
022500     MOVE OL-PRICE (WL-LOAD-IDX)
022600         TO WO-L-PRICE (WN-ORDER-TBL-CNT, WL-LOAD-IDX)
022700     MOVE OL-ITEM-NAME (WL-LOAD-IDX)
022800         TO WO-L-ITEM-NAME (WN-ORDER-TBL-CNT, WL-LOAD-IDX)
022900     .
023000
023100***************************************************************
023200 B0100-process-status-trans.
023300
023400     IF NOT IS-STATTRN-EOF
023500         PERFORM C0100-read-next-status-trans
023600     END-IF
023700     PERFORM B0150-apply-one-status UNTIL IS-STATTRN-EOF
023800     .
023900
024000***************************************************************
024100 B0150-apply-one-status.
024200
024300     MOVE ST-ORDER-ID TO WN-SEARCH-ORDER-ID
024400     PERFORM N0200-find-order-by-id
024500
024600     IF NOT IS-ORDER-FOUND
024700         MOVE 'B0150-apply-one-status' TO WC-MSG-PARA
024800         MOVE 'Order not found' TO WC-MSG-REJECT
024900         PERFORM Z0900-error-routine
025000     ELSE
025100         IF WO-ORDER-STATUS (WO-ORDER-IDX) = 'PICKED-UP'
025200             MOVE 'B0150-apply-one-status' TO WC-MSG-PARA
025300             MOVE 'Order is already completed.' TO WC-MSG-REJECT
025400             PERFORM Z0900-error-routine
025500         ELSE
025600             EVALUATE ST-NEW-STATUS
025700                 WHEN 'FULFILLED'
025800                     PERFORM B0200-fulfil-order
025900                 WHEN 'PICKED-UP'
026000                     PERFORM B0300-pickup-order
026100                 WHEN OTHER
026200                     MOVE ST-NEW-STATUS
026300                         TO WO-ORDER-STATUS (WO-ORDER-IDX)
026400             END-EVALUATE
026500         END-IF
026600     END-IF
026700
026800     PERFORM C0100-read-next-status-trans
026900     .
027000
027100***************************************************************
027200*  B0200-fulfil-order - staff/admin only; every line must have
027300*  enough on-hand inventory or the whole transaction rejects and
027400*  nothing is decremented.
027500***************************************************************
027600 B0200-fulfil-order.
027700
027800     IF ST-ROLE NOT = 'ROLE_STAFF' AND ST-ROLE NOT = 'ROLE_ADMIN'
027900         MOVE 'B0200-fulfil-order' TO WC-MSG-PARA
028000         MOVE 'Only staff or admin can fulfill orders'
028100             TO WC-MSG-REJECT
028200         PERFORM Z0900-error-routine
028300     ELSE
028400         SET WS-INVENTORY-OK TO TRUE
028500         PERFORM B0210-check-line-inventory VARYING WO-LINE-IDX
028600                 FROM 1 BY 1
028700                 UNTIL WO-LINE-IDX > WO-ORDER-LINE-CNT (WO-ORDER-IDX)
028800
028900         IF WS-INVENTORY-OK
029000             PERFORM B0220-decrement-line-inventory
029100                     VARYING WO-LINE-IDX FROM 1 BY 1
029200                     UNTIL WO-LINE-IDX >
029300                             WO-ORDER-LINE-CNT (WO-ORDER-IDX)
029400             MOVE 'FULFILLED' TO WO-ORDER-STATUS (WO-ORDER-IDX)
029500         ELSE
029600             PERFORM Z0900-error-routine
029700         END-IF
029800     END-IF
029900     .
030000
030100***************************************************************
030200 B0210-check-line-inventory.
030300
030400     MOVE WO-L-ITEM-ID (WO-ORDER-IDX, WO-LINE-IDX)
030500         TO WN-SEARCH-ITEM-ID
030600     PERFORM N0100-find-item-by-id
030700
030800     IF NOT IS-ITEM-FOUND
030900         OR WE-ITEM-AMOUNT (WE-ITEM-IDX) <
031000            WO-L-AMOUNT (WO-ORDER-IDX, WO-LINE-IDX)
031100         SET WS-INVENTORY-OK TO FALSE
031200         MOVE 'B0210-check-line-inventory' TO WC-MSG-PARA
031300         STRING 'Not enough inventory for item: '
031400                 DELIMITED BY SIZE
031500                WO-L-ITEM-NAME (WO-ORDER-IDX, WO-LINE-IDX)
031600                 DELIMITED BY SPACE
031700             INTO WC-MSG-REJECT
031800         END-STRING
031900     END-IF
032000     .
032100
032200***************************************************************
032300 B0220-decrement-line-inventory.
032400
032500     MOVE WO-L-ITEM-ID (WO-ORDER-IDX, WO-LINE-IDX)
032600         TO WN-SEARCH-ITEM-ID
032700     PERFORM N0100-find-item-by-id
032800
032900     IF IS-ITEM-FOUND
033000         SUBTRACT WO-L-AMOUNT (WO-ORDER-IDX, WO-LINE-IDX)
033100             FROM WE-ITEM-AMOUNT (WE-ITEM-IDX)
033200     END-IF
033300     .
033400
033500***************************************************************
033600*  B0300-pickup-order - only the order's own customer may pick
033700*  it up, and only once it has been fulfilled.
033800***************************************************************
033900 B0300-pickup-order.
034000
034100     IF WO-ORDER-NAME (WO-ORDER-IDX) NOT = ST-USERNAME
034200         MOVE 'B0300-pickup-order' TO WC-MSG-PARA
034300         MOVE 'You can only pick up your own orders.'
034400             TO WC-MSG-REJECT
034500         PERFORM Z0900-error-routine
034600     ELSE
034700         IF WO-ORDER-STATUS (WO-ORDER-IDX) NOT = 'FULFILLED'
034800             MOVE 'B0300-pickup-order' TO WC-MSG-PARA
034900             MOVE 'Order must be fulfilled before pickup'
035000                 TO WC-MSG-REJECT
035100             PERFORM Z0900-error-routine
035200         ELSE
035300             MOVE 'PICKED-UP' TO WO-ORDER-STATUS (WO-ORDER-IDX)
035400         END-IF
035500     END-IF
035600     .
035700
035800***************************************************************
035900 C0100-read-next-status-trans.
036000
036100     READ STATTRN
036200         AT END SET IS-STATTRN-EOF TO TRUE
036300     END-READ
036400     .
036500
036600***************************************************************
036700 N0100-find-item-by-id.
036800
036900     SET IS-ITEM-FOUND TO FALSE
037000     SEARCH ALL WR-ITEM-ENTRY
037100         WHEN WE-ITEM-ID (WE-ITEM-IDX) = WN-SEARCH-ITEM-ID
037200             SET IS-ITEM-FOUND TO TRUE
037300     END-SEARCH
037400     .
037500
037600***************************************************************
037700 N0200-find-order-by-id.
037800
037900     SET IS-ORDER-FOUND TO FALSE
038000     SEARCH ALL WR-ORDER-ENTRY
038100         WHEN WO-ORDER-ID (WO-ORDER-IDX) = WN-SEARCH-ORDER-ID
038200             SET IS-ORDER-FOUND TO TRUE
038300     END-SEARCH
038400     .
038500
038600***************************************************************
038700 Z0100-exit-application.
038800
038900     OPEN OUTPUT ITEMS
039000     PERFORM Z0150-write-one-item VARYING WE-ITEM-IDX
039100             FROM 1 BY 1 UNTIL WE-ITEM-IDX > WN-ITEM-TBL-CNT
039200     CLOSE ITEMS
039300
039400     OPEN OUTPUT ORDERS
039500     PERFORM Z0200-write-one-order VARYING WO-ORDER-IDX
039600             FROM 1 BY 1 UNTIL WO-ORDER-IDX > WN-ORDER-TBL-CNT
039700     CLOSE ORDERS
039800
039900     CLOSE STATTRN
040000     .
040100
040200***************************************************************
040300 Z0150-write-one-item.
040400
040500     MOVE WE-ITEM-ID (WE-ITEM-IDX)     TO ITEM-ID
040600     MOVE WE-ITEM-NAME (WE-ITEM-IDX)   TO ITEM-NAME
040700     MOVE WE-ITEM-DESC (WE-ITEM-IDX)   TO ITEM-DESC
040800     MOVE WE-ITEM-AMOUNT (WE-ITEM-IDX) TO ITEM-AMOUNT
040900     MOVE WE-ITEM-PRICE (WE-ITEM-IDX)  TO ITEM-PRICE
041000     WRITE ITEMS-RECORD
041100     .
041200
041300***************************************************************
041400 Z0200-write-one-order.
041500
041600     MOVE WO-ORDER-ID (WO-ORDER-IDX)       TO ORDER-ID
041700     MOVE WO-ORDER-NAME (WO-ORDER-IDX)     TO ORDER-NAME
041800     MOVE WO-ORDER-TOTAL (WO-ORDER-IDX)    TO ORDER-TOTAL
041900     MOVE WO-ORDER-STATUS (WO-ORDER-IDX)   TO ORDER-STATUS
042000     MOVE WO-ORDER-TIP (WO-ORDER-IDX)      TO ORDER-TIP
042100     MOVE WO-ORDER-TAXRATE (WO-ORDER-IDX)  TO ORDER-TAXRATE
042200     MOVE WO-ORDER-LINE-CNT (WO-ORDER-IDX) TO ORDER-LINE-CNT
042300
042400     PERFORM Z0210-write-one-line VARYING WL-LOAD-IDX
042500             FROM 1 BY 1 UNTIL WL-LOAD-IDX > 10
042600
042700     WRITE ORDERS-RECORD
042800     .
042900
043000***************************************************************
043100 Z0210-write-one-line.
043200
043300     MOVE WO-L-ITEM-ID (WO-ORDER-IDX, WL-LOAD-IDX)
043400         TO OL-ITEM-ID (WL-LOAD-IDX)
043500     MOVE WO-L-AMOUNT (WO-ORDER-IDX, WL-LOAD-IDX)
043600         TO OL-AMOUNT (WL-LOAD-IDX)
043700     MOVE WO-L-PRICE (WO-ORDER-IDX, WL-LOAD-IDX)
043800         TO OL-PRICE (WL-LOAD-IDX)
043900     MOVE WO-L-ITEM-NAME (WO-ORDER-IDX, WL-LOAD-IDX)
044000         TO OL-ITEM-NAME (WL-LOAD-IDX)
044100     .
044200
044300***************************************************************
044400 Z0900-error-routine.
044500
044600     COPY Z0900-error-routine.
044700     .
