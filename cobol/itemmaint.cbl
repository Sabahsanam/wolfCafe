000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITEMMAINT.
000300 AUTHOR.        B KARLSSON.
000400 INSTALLATION.  WOLFCAFE DATA PROCESSING.
000500 DATE-WRITTEN.  11/09/86.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800***************************************************************
000900*  PURPOSE:  MAINTAIN THE WOLFCAFE ITEM CATALOG (ADD/GET/UPDATE/
001000*            DELETE) FROM A BATCH OF ITEM-MAINTENANCE
001100*            TRANSACTIONS.  ITEMS IS READ COMPLETE INTO AN
001200*            IN-CORE TABLE, TRANSACTIONS ARE APPLIED AGAINST THE
001300*            TABLE, THEN THE TABLE IS RE-WRITTEN AS THE NEW
001400*            ITEMS MASTER - CLASSIC OLD/TRANS/NEW MASTER PASS.
001500*
001600*            LIST/UPDATE/ADD/DELETE ARE KEPT AS FOUR SEPARATE
001700*            PARAGRAPHS, ONE PER ACTION CODE, SO A NEW ACTION CAN
001800*            BE ADDED BY DROPPING IN ONE MORE PARAGRAPH AND AN
001900*            EVALUATE ARM WITHOUT DISTURBING THE OTHERS.
002000*
002100*  CHANGE LOG.
002200*  DATE       WHO  REQ#     DESCRIPTION
002300*  ---------- ---- -------- -----------------------------------
002400*  11/09/86   BK   WC-0007  INITIAL VERSION.
002500*  12/01/98   TJ   WC-0016  REJECT ADD WHEN ITEM-NAME ALREADY ON
002600*                           FILE (PER BUSINESS RULE, NAMES MUST
002700*                           BE UNIQUE).
002800*  01/14/99   BK   WC-0020  REJECT ADD/UPDATE WHEN ITEM-AMOUNT
002900*                           IS NEGATIVE.
003000*  02/08/99   TJ   WC-0028  DROP THE SCREEN ACCEPT LOOP, DRIVE
003100*                           OFF ITMTRN TRANSACTIONS INSTEAD -
003200*                           CATALOG MAINTENANCE IS NOW A NIGHTLY
003300*                           BATCH STEP, NOT AN OPERATOR SCREEN.
003400*  04/18/00   BK   WC-0058  M0120/M0140 NEGATIVE-AMOUNT CHECK
003500*                           FROM WC-0020 NEVER ACTUALLY FIRED -
003600*                           IT-ITEM-AMOUNT IS UNSIGNED, SO IS-
003700*                           NUMERIC CAN NEVER FAIL ON IT.  CHECK
003800*                           A SIGNED WORKING COPY AGAINST A
003900*                           CEILING INSTEAD, ON BOTH ADD AND
004000*                           UPDATE.
004050*  05/11/00   BK   WC-0065  ITEM-AMOUNT AND ITEM-PRICE REPACKED
004060*                           TO COMP-3 IN COPYLIB-ITEM.CPY;
004070*                           ITEMS RECORD CONTAINS HERE DROPPED
004080*                           FROM 103 TO 98 TO MATCH.  WE-ITEM-
004090*                           AMOUNT/WE-ITEM-PRICE IN THE IN-CORE
004091*                           TABLE STAY DISPLAY - BOTH CARRY AN
004092*                           ED REDEFINES FOR SCREEN DISPLAY THAT
004093*                           ONLY LINES UP OVER ZONED STORAGE.
004100***************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPTIONAL ITEMS ASSIGN TO 'ITEMS'
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WC-ITEMS-FS.
005200
005300     SELECT ITMTRN ASSIGN TO 'ITMTRN'
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WC-ITMTRN-FS.
005600
005700***************************************************************
005800 DATA DIVISION.
005900*---------------------------------------------------------
006000 FILE SECTION.
006100 FD  ITEMS
006200     RECORD CONTAINS 98 CHARACTERS.
006300 01  ITEMS-RECORD.
006400     COPY ITEM.
006500
006600 FD  ITMTRN.
006700 01  ITMTRN-RECORD.
006800     COPY ITMTRAN.
006900
007000***************************************************************
007100 WORKING-STORAGE SECTION.
007200*    switches
007300 01  MENU-SWITCHES.
007400     05  IS-ITEMS-EOF-SWITCH        PIC X(1) VALUE 'N'.
007500         88  IS-ITEMS-EOF                    VALUE 'Y'.
007600     05  IS-ITMTRN-EOF-SWITCH       PIC X(1) VALUE 'N'.
007700         88  IS-ITMTRN-EOF                    VALUE 'Y'.
007800     05  IS-ITEM-FOUND-SWITCH       PIC X(1) VALUE 'N'.
007900         88  IS-ITEM-FOUND                    VALUE 'Y'.
008000     05  IS-NAME-DUP-SWITCH         PIC X(1) VALUE 'N'.
008100         88  IS-NAME-DUP                      VALUE 'Y'.
008200     05  FILLER                     PIC X(6).
008300
008400*    working storage data for error routine
008500     COPY Z0900-error-wkstg.
008600
008700 01  FILE-STATUS-FIELDS.
008800     05  WC-ITEMS-FS                PIC XX.
008900         88  ITEMS-SUCCESSFUL            VALUE '00' '05'.
009000         88  ITEMS-AT-END                VALUE '10'.
009100     05  WC-ITMTRN-FS               PIC XX.
009200         88  ITMTRN-SUCCESSFUL           VALUE '00'.
009300         88  ITMTRN-AT-END               VALUE '10'.
009400     05  FILLER                     PIC X(6).
009500
009600*    in-core item table - loaded from ITEMS at A0100-init,
009700*    re-written to ITEMS at Z0100-exit-application.
009800 77  WN-ITEM-TBL-CNT                PIC 9(5) COMP VALUE ZERO.
009900 77  WN-ITEM-MAX-ID                 PIC 9(9) COMP VALUE ZERO.
010000*    signed working copy of the incoming amount - IT-ITEM-AMOUNT
010100*    itself is unsigned, so it has to be moved here before a real
010200*    negative/ceiling test can be made on it.
010300 77  WS-ITEM-AMOUNT-CK              PIC S9(7) COMP VALUE ZERO.
010400 01  WR-ITEM-TABLE.
010500     05  WR-ITEM-ENTRY OCCURS 1 TO 5000 TIMES
010600             DEPENDING ON WN-ITEM-TBL-CNT
010700             ASCENDING KEY IS WE-ITEM-ID
010800             INDEXED BY WE-ITEM-IDX.
010900         10  WE-ITEM-ID             PIC 9(9).
011000         10  WE-ITEM-ID-ED REDEFINES WE-ITEM-ID
011100                                    PIC Z(8)9.
011200         10  WE-ITEM-NAME           PIC X(30).
011300         10  WE-ITEM-DESC           PIC X(50).
011400         10  WE-ITEM-AMOUNT         PIC 9(5).
011500         10  WE-ITEM-AMOUNT-ED REDEFINES WE-ITEM-AMOUNT
011600                                    PIC Z(4)9.
011700         10  WE-ITEM-PRICE          PIC S9(5)V99.
011800         10  WE-ITEM-PRICE-ED REDEFINES WE-ITEM-PRICE
011900                                    PIC Z(3)9.99.
012000         10  WE-ITEM-DELETED-SW     PIC X(1) VALUE 'N'.
012100             88  WE-ITEM-DELETED        VALUE 'Y'.
012200         10  FILLER                 PIC X(2).
012300
012400 01  HEADLINE                       PIC X(78) VALUE ALL '-'.
012500
012600***************************************************************
012700 PROCEDURE DIVISION.
012800 0000-main.
012900
013000     PERFORM A0100-init
013100     PERFORM B0100-process-item-trans
013200     PERFORM Z0100-exit-application
013300
013400     GOBACK
013500     .
013600
013700***************************************************************
013800 A0100-init.
013900
014000     MOVE 'itemmaint.cbl' TO WC-MSG-SRCFILE
014100
014200     OPEN INPUT ITEMS
014300     IF NOT ITEMS-SUCCESSFUL
014400         MOVE WC-ITEMS-FS    TO WC-MSG-FILESTAT
014500         MOVE 'ITEMS'        TO WC-MSG-TBLCURS
014600         MOVE 'A0100-init'   TO WC-MSG-PARA
014700         MOVE 'Unable to open ITEMS' TO WC-MSG-REJECT
014800         PERFORM Z0900-error-routine
014900     ELSE
015000         PERFORM B0200-load-item-table UNTIL IS-ITEMS-EOF
015100         CLOSE ITEMS
015200     END-IF
015300
015400     OPEN INPUT ITMTRN
015500     IF NOT ITMTRN-SUCCESSFUL
015600         MOVE WC-ITMTRN-FS   TO WC-MSG-FILESTAT
015700         MOVE 'ITMTRN'       TO WC-MSG-TBLCURS
015800         MOVE 'A0100-init'   TO WC-MSG-PARA
015900         MOVE 'Unable to open ITMTRN' TO WC-MSG-REJECT
016000         PERFORM Z0900-error-routine
016100         SET IS-ITMTRN-EOF TO TRUE
016200     END-IF
016300     .
016400
016500***************************************************************
016600 B0100-process-item-trans.
016700
016800     IF NOT IS-ITMTRN-EOF
016900         PERFORM C0100-read-next-item-trans
017000     END-IF
017100     PERFORM B0150-apply-one-trans UNTIL IS-ITMTRN-EOF
017200     .
017300
017400***************************************************************
017500 B0150-apply-one-trans.
017600
017700     EVALUATE IT-ACTION
017800         WHEN 'A'
017900             PERFORM M0120-add-item
018000         WHEN 'G'
018100             PERFORM M0130-get-item
018200         WHEN 'U'
018300             PERFORM M0140-update-item
018400         WHEN 'D'
018500             PERFORM M0150-delete-item
018600         WHEN OTHER
018700             DISPLAY 'ITEMMAINT: UNKNOWN TRANSACTION CODE '
018800                     IT-ACTION
018900     END-EVALUATE
019000
019100     PERFORM C0100-read-next-item-trans
019200     .
019300
019400***************************************************************
019500 B0200-load-item-table.
019600
019700     ADD 1 TO WN-ITEM-TBL-CNT
019800     MOVE ITEM-ID     TO WE-ITEM-ID (WN-ITEM-TBL-CNT)
019900     MOVE ITEM-NAME   TO WE-ITEM-NAME (WN-ITEM-TBL-CNT)
020000     MOVE ITEM-DESC   TO WE-ITEM-DESC (WN-ITEM-TBL-CNT)
020100     MOVE ITEM-AMOUNT TO WE-ITEM-AMOUNT (WN-ITEM-TBL-CNT)
020200     MOVE ITEM-PRICE  TO WE-ITEM-PRICE (WN-ITEM-TBL-CNT)
020300     IF ITEM-ID > WN-ITEM-MAX-ID
020400         MOVE ITEM-ID TO WN-ITEM-MAX-ID
020500     END-IF
020600
020700     READ ITEMS
020800         AT END SET IS-ITEMS-EOF TO TRUE
020900     END-READ
021000     .
021100
021200***************************************************************
021300 C0100-read-next-item-trans.
021400
021500     READ ITMTRN
021600         AT END SET IS-ITMTRN-EOF TO TRUE
021700     END-READ
021800     .
021900
022000***************************************************************
022100*  M0120-add-item - reject duplicate name, reject negative
022200*  amount, assign next id, add to the in-core table.
022300***************************************************************
022400 M0120-add-item.
022500
022600     SET IS-NAME-DUP TO FALSE
022700     PERFORM M0125-check-name-dup VARYING WE-ITEM-IDX FROM 1 BY 1
022800             UNTIL WE-ITEM-IDX > WN-ITEM-TBL-CNT
022900
023000     IF IS-NAME-DUP
023100         MOVE 'M0120-add-item' TO WC-MSG-PARA
023200         MOVE 'Item name already exists' TO WC-MSG-REJECT
023300         PERFORM Z0900-error-routine
023400     ELSE
023450         MOVE IT-ITEM-AMOUNT TO WS-ITEM-AMOUNT-CK
023500         IF WS-ITEM-AMOUNT-CK NOT < ZERO
023510             AND WS-ITEM-AMOUNT-CK NOT > 9999
023600             ADD 1 TO WN-ITEM-MAX-ID
023700             ADD 1 TO WN-ITEM-TBL-CNT
023800             MOVE WN-ITEM-MAX-ID TO WE-ITEM-ID (WN-ITEM-TBL-CNT)
023900             MOVE IT-ITEM-NAME   TO WE-ITEM-NAME (WN-ITEM-TBL-CNT)
024000             MOVE IT-ITEM-DESC   TO WE-ITEM-DESC (WN-ITEM-TBL-CNT)
024100             MOVE IT-ITEM-AMOUNT TO WE-ITEM-AMOUNT (WN-ITEM-TBL-CNT)
024200             MOVE IT-ITEM-PRICE  TO WE-ITEM-PRICE (WN-ITEM-TBL-CNT)
024300             DISPLAY 'ITEM ADDED, ID ' WN-ITEM-MAX-ID
024400         ELSE
024500             MOVE 'M0120-add-item' TO WC-MSG-PARA
024600             MOVE 'Item amount out of range'
024700                 TO WC-MSG-REJECT
024800             PERFORM Z0900-error-routine
024900         END-IF
025000     END-IF
025100     .
025200
025300***************************************************************
025400 M0125-check-name-dup.
025500
025600     IF WE-ITEM-NAME (WE-ITEM-IDX) = IT-ITEM-NAME
025700         AND NOT WE-ITEM-DELETED (WE-ITEM-IDX)
025800         SET IS-NAME-DUP TO TRUE
025900     END-IF
026000     .
026100
026200***************************************************************
026300*  M0130-get-item - look up by id, display, or reject.
026400***************************************************************
026500 M0130-get-item.
026600
026700     PERFORM N0100-find-item-by-id
026800
026900     IF IS-ITEM-FOUND
027000         DISPLAY HEADLINE
027100         DISPLAY 'ID    ' WE-ITEM-ID-ED (WE-ITEM-IDX)
027200         DISPLAY 'NAME  ' WE-ITEM-NAME (WE-ITEM-IDX)
027300         DISPLAY 'DESC  ' WE-ITEM-DESC (WE-ITEM-IDX)
027400         DISPLAY 'AMT   ' WE-ITEM-AMOUNT-ED (WE-ITEM-IDX)
027500         DISPLAY 'PRICE ' WE-ITEM-PRICE-ED (WE-ITEM-IDX)
027600     ELSE
027700         MOVE 'M0130-get-item' TO WC-MSG-PARA
027800         MOVE 'Item not found' TO WC-MSG-REJECT
027900         PERFORM Z0900-error-routine
028000     END-IF
028100     .
028200
028300***************************************************************
028400*  M0140-update-item - replace name/description/amount/price.
028500***************************************************************
028600 M0140-update-item.
028700
028800     PERFORM N0100-find-item-by-id
028900     MOVE IT-ITEM-AMOUNT TO WS-ITEM-AMOUNT-CK
029000
029050     IF IS-ITEM-FOUND
029060         AND WS-ITEM-AMOUNT-CK NOT < ZERO
029070         AND WS-ITEM-AMOUNT-CK NOT > 9999
029100         MOVE IT-ITEM-NAME   TO WE-ITEM-NAME (WE-ITEM-IDX)
029200         MOVE IT-ITEM-DESC   TO WE-ITEM-DESC (WE-ITEM-IDX)
029300         MOVE IT-ITEM-AMOUNT TO WE-ITEM-AMOUNT (WE-ITEM-IDX)
029400         MOVE IT-ITEM-PRICE  TO WE-ITEM-PRICE (WE-ITEM-IDX)
029500         DISPLAY 'ITEM UPDATED, ID ' IT-ITEM-ID
029600     ELSE
029610         IF NOT IS-ITEM-FOUND
029620             MOVE 'M0140-update-item' TO WC-MSG-PARA
029630             MOVE 'Item not found' TO WC-MSG-REJECT
029640         ELSE
029650             MOVE 'M0140-update-item' TO WC-MSG-PARA
029660             MOVE 'Item amount out of range' TO WC-MSG-REJECT
029670         END-IF
029700         PERFORM Z0900-error-routine
030000     END-IF
030100     .
030200
030300***************************************************************
030400*  M0150-delete-item - remove the entry from the table; a
030500*  deleted slot is dropped when the new master is written.
030600***************************************************************
030700 M0150-delete-item.
030800
030900     PERFORM N0100-find-item-by-id
031000
031100     IF IS-ITEM-FOUND
031200         SET WE-ITEM-DELETED (WE-ITEM-IDX) TO TRUE
031300         DISPLAY 'ITEM DELETED, ID ' IT-ITEM-ID
031400     ELSE
031500         MOVE 'M0150-delete-item' TO WC-MSG-PARA
031600         MOVE 'Item not found' TO WC-MSG-REJECT
031700         PERFORM Z0900-error-routine
031800     END-IF
031900     .
032000
032100***************************************************************
032200 N0100-find-item-by-id.
032300
032400     SET IS-ITEM-FOUND TO FALSE
032500     SEARCH ALL WR-ITEM-ENTRY
032600         WHEN WE-ITEM-ID (WE-ITEM-IDX) = IT-ITEM-ID
032700             IF NOT WE-ITEM-DELETED (WE-ITEM-IDX)
032800                 SET IS-ITEM-FOUND TO TRUE
032900             END-IF
033000     END-SEARCH
033100     .
033200
033300***************************************************************
033400 Z0100-exit-application.
033500
033600     OPEN OUTPUT ITEMS
033700     PERFORM Z0150-write-one-item VARYING WE-ITEM-IDX FROM 1 BY 1
033800             UNTIL WE-ITEM-IDX > WN-ITEM-TBL-CNT
033900     CLOSE ITEMS
034000     CLOSE ITMTRN
034100     .
034200
034300***************************************************************
034400 Z0150-write-one-item.
034500
034600     IF NOT WE-ITEM-DELETED (WE-ITEM-IDX)
034700         MOVE WE-ITEM-ID (WE-ITEM-IDX)     TO ITEM-ID
034800         MOVE WE-ITEM-NAME (WE-ITEM-IDX)   TO ITEM-NAME
034900         MOVE WE-ITEM-DESC (WE-ITEM-IDX)   TO ITEM-DESC
035000         MOVE WE-ITEM-AMOUNT (WE-ITEM-IDX) TO ITEM-AMOUNT
035100         MOVE WE-ITEM-PRICE (WE-ITEM-IDX)  TO ITEM-PRICE
035200         WRITE ITEMS-RECORD
035300     END-IF
035400     .
035500
035600***************************************************************
035700 Z0900-error-routine.
035800
035900     COPY Z0900-error-routine.
036000     .
