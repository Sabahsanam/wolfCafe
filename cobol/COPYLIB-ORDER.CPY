000100***************************************************************
000200*  COPYLIB-ORDER.CPY
000300*  WolfCafe order master record - one row per order on the
000400*  ORDERS file.  Key is ORDER-ID.  ORDER-LINE repeats up to 10
000500*  times and is filled in at order create/update time from the
000600*  ITEM table snapshot - see ordentry.cbl C0300-price-order-lines.
000700*  Fixed record length is 530 (70 header + 10 x 46 line slots) -
000800*  do not change a field width here without re-checking the FD
000900*  in every program that SELECTs ORDERS.
001000*
001100*  1998-11-09  TJ   req# WC-0007 - initial cut for the order
001200*                    batch rewrite; order lines held inline on
001300*                    the order record as a plain OCCURS table
001400*                    rather than a separate line file.
001450*  1998-12-15  BK   req# WC-0019 - add ORDER-TIP, ORDER-TAXRATE;
001500*                    tip/tax now captured on the order itself
001600*                    instead of recomputed from the rate table
001700*                    every time the order is printed.
001710*  2000-05-11  BK   req# WC-0065 - REPACK ORDER-TOTAL, ORDER-TIP,
001720*                    ORDER-TAXRATE AND THE LINE AMOUNT/PRICE PAIR
001730*                    TO COMP-3, MATCHING HOUSE PRACTICE FOR MONEY
001740*                    AND QUANTITY FIELDS; RECORD SHRINKS FROM 589
001750*                    TO 530.  ordentry.cbl, ordquery.cbl AND
001760*                    ordstat.cbl ALL CHECKED AND REPACKED TO
001770*                    MATCH IN THE SAME PASS.
001800***************************************************************
001900 01  ORDER-RECORD.
002000     03  ORDER-ID                   PIC 9(9).
002100     03  ORDER-NAME                 PIC X(30).
002200     03  ORDER-TOTAL                PIC S9(7)V99 COMP-3.
002300     03  ORDER-STATUS               PIC X(10).
002400     03  ORDER-TIP                  PIC S9(5)V99 COMP-3.
002500     03  ORDER-TAXRATE              PIC S9(3)V99 COMP-3.
002600     03  ORDER-LINE-CNT             PIC 9(2).
002700     03  FILLER                     PIC X(7).
002800     03  ORDER-LINE OCCURS 10 TIMES
002900                    INDEXED BY ORDER-LINE-IDX.
003000         05  OL-ITEM-ID             PIC 9(9).
003100         05  OL-AMOUNT              PIC 9(5) COMP-3.
003200         05  OL-PRICE               PIC S9(5)V99 COMP-3.
003300         05  OL-ITEM-NAME           PIC X(30).
