000100***************************************************************
000200*  COPYLIB-TAXRAT.CPY
000300*  WolfCafe tax-rate record - the TAXRATE file holds zero or one
000400*  of these.  taxmaint.cbl SET logic deletes whatever is there
000500*  and writes exactly one fresh record (see A0300-set-tax-rate);
000600*  GET logic in ordentry.cbl and taxmaint.cbl treats an empty
000700*  file as rate zero.  Fixed record length is 12 - TAX-ID and
000800*  TAX-RATE sum to exactly 12 bytes, so (as with
000900*  COPYLIB-USERREC.CPY) there is no trailing FILLER here.
001000*
001100*  1999-01-22  BK   req# WC-0021 - new layout for taxmaint.cbl;
001200*                    WolfCafe keeps a single system-wide tax
001300*                    percentage, so one small fixed-length record
001400*                    is all the TAXRATE file ever needs to hold.
001500*  2000-05-11  BK   req# WC-0065 - REPACK TAX-RATE TO COMP-3 TO
001510*                    MATCH HOUSE PRACTICE FOR MONEY FIELDS;
001520*                    RECORD SHRINKS FROM 14 TO 12.  ordentry.cbl
001530*                    AND taxmaint.cbl BOTH MOVE THIS FIELD
001540*                    FIELD-BY-FIELD, SO NEITHER NEEDED ITS OWN
001550*                    WORKING-STORAGE COPY REPACKED TO MATCH.
001600***************************************************************
001700 01  TAX-RECORD.
001800     03  TAX-ID                     PIC 9(9).
001900     03  TAX-RATE                   PIC S9(3)V99 COMP-3.
