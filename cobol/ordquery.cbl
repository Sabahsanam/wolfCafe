000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDQUERY.
000300 AUTHOR.        B KARLSSON.
000400 INSTALLATION.  WOLFCAFE DATA PROCESSING.
000500 DATE-WRITTEN.  03/18/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800***************************************************************
000900*  PURPOSE:  ANSWER ORDER LOOKUP REQUESTS OFF QRYTRN (LIST ALL/
001000*            FETCH BY ID/FETCH BY NAME), AND, ONCE PER RUN,
001100*            PRODUCE THE ORDER-REPORT CUSTOMER LISTING - SORTED
001200*            BY ORDER-NAME WITH A CONTROL BREAK PER CUSTOMER AND
001300*            GRAND TOTALS AT THE END.
001400*
001500*            WOLFCAFE'S ORDERS FILE IS KEPT IN ORDER-ID SEQUENCE
001600*            ON DISK, BUT THE CUSTOMER LISTING NEEDS ITS CONTROL
001700*            BREAK ON ORDER-NAME, SO THE REPORT STEP SORTS A WORK
001800*            FILE TO ORDER-NAME SEQUENCE FIRST RATHER THAN MAKE
001900*            THE LOOKUP PARAGRAPHS ABOVE CARE ABOUT ORDER.
002000*
002200*  CHANGE LOG.
002300*  DATE       WHO  REQ#     DESCRIPTION
002400*  ---------- ---- -------- -----------------------------------
002500*  03/18/91   BK   WC-0044  INITIAL VERSION.
002600*  04/02/99   TJ   WC-0048  ADD THE 'N' FETCH-BY-NAME REQUEST -
002700*                           SUPPORT STAFF WANT A CUSTOMER'S
002800*                           ORDER HISTORY WITHOUT RUNNING THE
002900*                           FULL REPORT.
003000*  12/01/99   BK   WC-0046  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS
003100*                           ON THIS PROGRAM, NO CHANGE REQUIRED.
003150*  02/14/00   TJ   WC-0060  REVIEWED THE SORT WORK FILE SIZING
003160*                           AFTER A FULL YEAR OF ORDER VOLUME -
003170*                           STILL WELL INSIDE ONE EXTENT, NO
003180*                           CHANGE REQUIRED.
003185*  05/11/00   BK   WC-0065  ORDER-TOTAL/TIP/TAXRATE AND THE LINE
003186*                           AMOUNT/PRICE PAIR REPACKED TO COMP-3
003187*                           IN COPYLIB-ORDER.CPY; ORDERS RECORD
003188*                           CONTAINS DROPPED FROM 589 TO 530 ON
003189*                           BOTH THE ORDERS AND SORTED-ORDERS
003190*                           FDS, AND THE WORKFILE/SORTED-ORDERS
003191*                           SD/FD SHADOW RECORDS REPACKED AND
003192*                           THEIR PADDING FILLER CUT FROM 510 TO
003193*                           460 TO MATCH - THEY HAVE TO STAY A
003194*                           BYTE-FOR-BYTE MIRROR OF ORDER-RECORD
003195*                           FOR THE SORT'S PHYSICAL COPY TO KEEP
003196*                           LINING UP.
003200***************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*---------------------------------------------------------
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT OPTIONAL ORDERS ASSIGN TO 'ORDERS'
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WC-ORDERS-FS.
004300
004400     SELECT QRYTRN ASSIGN TO 'QRYTRN'
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WC-QRYTRN-FS.
004700
004800     SELECT WORKFILE ASSIGN TO 'ORDWORK.TMP'.
004900
005000     SELECT SORTED-ORDERS ASSIGN TO 'ORDSRT'
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WC-ORDSRT-FS.
005300
005400     SELECT ORDRPT ASSIGN TO 'ORDRPT'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WC-ORDRPT-FS.
005700
005800***************************************************************
005900 DATA DIVISION.
006000*---------------------------------------------------------
006100 FILE SECTION.
006200 FD  ORDERS
006300     RECORD CONTAINS 530 CHARACTERS.
006400 01  ORDERS-RECORD.
006500     COPY ORDER.
006600
006700 FD  QRYTRN.
006800 01  QRYTRN-RECORD.
006900     COPY QRYTRAN.
007000
007100*    the SD/GIVING layouts below repeat ORDER-RECORD's fields
007200*    one for one, in the same byte positions, so SORT's physical
007300*    copy lines the fields up without any MOVE CORRESPONDING.
007400 SD  WORKFILE.
007500 01  WF-SORT-RECORD.
007600     03  WF-ORDER-ID                PIC 9(9).
007700     03  WF-ORDER-NAME              PIC X(30).
007800     03  WF-ORDER-TOTAL             PIC S9(7)V99 COMP-3.
007900     03  WF-ORDER-STATUS            PIC X(10).
008000     03  WF-ORDER-TIP               PIC S9(5)V99 COMP-3.
008100     03  WF-ORDER-TAXRATE           PIC S9(3)V99 COMP-3.
008200     03  WF-ORDER-LINE-CNT          PIC 9(2).
008300     03  FILLER                     PIC X(7).
008400     03  FILLER                     PIC X(460).
008500
008600 FD  SORTED-ORDERS
008700     RECORD CONTAINS 530 CHARACTERS.
008800 01  SORTED-ORDERS-RECORD.
008900     03  SO-ORDER-ID                PIC 9(9).
009000     03  SO-ORDER-NAME              PIC X(30).
009100     03  SO-ORDER-TOTAL             PIC S9(7)V99 COMP-3.
009200     03  SO-ORDER-STATUS            PIC X(10).
009300     03  SO-ORDER-TIP               PIC S9(5)V99 COMP-3.
009400     03  SO-ORDER-TAXRATE           PIC S9(3)V99 COMP-3.
009500     03  SO-ORDER-LINE-CNT          PIC 9(2).
009600     03  FILLER                     PIC X(7).
009700     03  FILLER                     PIC X(460).
009800
009900 FD  ORDRPT
010000     RECORD CONTAINS 132 CHARACTERS.
010100 01  ORDRPT-RECORD                  PIC X(132).
010200
010300***************************************************************
010400 WORKING-STORAGE SECTION.
010500 01  MENU-SWITCHES.
010600     05  IS-ORDERS-EOF-SWITCH       PIC X(1) VALUE 'N'.
010700         88  IS-ORDERS-EOF                  VALUE 'Y'.
010800     05  IS-QRYTRN-EOF-SWITCH       PIC X(1) VALUE 'N'.
010900         88  IS-QRYTRN-EOF                  VALUE 'Y'.
011000     05  IS-SORTED-EOF-SWITCH       PIC X(1) VALUE 'N'.
011100         88  IS-SORTED-EOF                  VALUE 'Y'.
011200     05  IS-ORDER-FOUND-SWITCH      PIC X(1) VALUE 'N'.
011300         88  IS-ORDER-FOUND                 VALUE 'Y'.
011400     05  WS-FIRST-BREAK-SWITCH      PIC X(1) VALUE 'Y'.
011500         88  WS-FIRST-BREAK                 VALUE 'Y'.
011600     05  FILLER                     PIC X(5).
011700
011800*    working storage data for error routine
011900     COPY Z0900-error-wkstg.
012000
012100 01  FILE-STATUS-FIELDS.
012200     05  WC-ORDERS-FS               PIC XX.
012300         88  ORDERS-SUCCESSFUL          VALUE '00' '05'.
012400     05  WC-QRYTRN-FS               PIC XX.
012500         88  QRYTRN-SUCCESSFUL          VALUE '00'.
012600     05  WC-ORDSRT-FS               PIC XX.
012700         88  ORDSRT-SUCCESSFUL          VALUE '00'.
012800     05  WC-ORDRPT-FS               PIC XX.
012900         88  ORDRPT-SUCCESSFUL          VALUE '00'.
013000     05  FILLER                     PIC X(4).
013100
013200*    in-core order table - built fresh for every QRYTRN request;
013300*    the report below works off the sorted file instead, since
013400*    it needs ORDER-NAME sequence rather than ORDER-ID sequence.
013500 77  WN-ORDER-TBL-CNT               PIC 9(5) COMP VALUE ZERO.
013600 01  WR-ORDER-TABLE.
013700     05  WR-ORDER-ENTRY OCCURS 1 TO 5000 TIMES
013800             DEPENDING ON WN-ORDER-TBL-CNT
013900             ASCENDING KEY IS WO-ORDER-ID
014000             INDEXED BY WO-ORDER-IDX.
014100         10  WO-ORDER-ID            PIC 9(9).
014200         10  WO-ORDER-ID-ED REDEFINES WO-ORDER-ID
014300                                    PIC Z(8)9.
014400         10  WO-ORDER-NAME          PIC X(30).
014500         10  WO-ORDER-TOTAL         PIC S9(7)V99 COMP-3.
014600         10  WO-ORDER-STATUS        PIC X(10).
014700         10  WO-ORDER-TIP           PIC S9(5)V99 COMP-3.
014800         10  WO-ORDER-TAXRATE       PIC S9(3)V99 COMP-3.
014900         10  WO-ORDER-LINE-CNT      PIC 9(2).
015000         10  WO-LINE OCCURS 10 TIMES
015100                     INDEXED BY WO-LINE-IDX.
015200             15  WO-L-ITEM-ID       PIC 9(9).
015300             15  WO-L-AMOUNT        PIC 9(5) COMP-3.
015400             15  WO-L-PRICE         PIC S9(5)V99 COMP-3.
015500             15  WO-L-ITEM-NAME     PIC X(30).
015550         10  FILLER                 PIC X(4).
015600
015700 77  WN-SEARCH-ORDER-ID             PIC 9(9) COMP VALUE ZERO.
015800
015900*    detail print line and the two break/total lines that
016000*    redefine its layout - same record area, three pictures.
016100 01  WR-DETAIL-LINE.
016200     05  WD-ORDER-ID                PIC Z(8)9.
016300     05  FILLER                     PIC X(2) VALUE SPACE.
016400     05  WD-ORDER-NAME              PIC X(30).
016500     05  FILLER                     PIC X(2) VALUE SPACE.
016600     05  WD-STATUS                  PIC X(10).
016700     05  FILLER                     PIC X(2) VALUE SPACE.
016800     05  WD-SUBTOTAL                PIC Z(5)9.99.
016900     05  FILLER                     PIC X(2) VALUE SPACE.
017000     05  WD-TIP                     PIC Z(5)9.99.
017100     05  FILLER                     PIC X(2) VALUE SPACE.
017200     05  WD-TOTAL                   PIC Z(5)9.99.
017300     05  FILLER                     PIC X(46) VALUE SPACE.
017400
017500 01  WR-BREAK-LINE REDEFINES WR-DETAIL-LINE.
017600     05  FILLER                     PIC X(11) VALUE SPACE.
017700     05  WB-ORDER-NAME              PIC X(30).
017800     05  FILLER                     PIC X(2) VALUE SPACE.
017900     05  WB-LABEL                   PIC X(14) VALUE
018000             'ORDER COUNT : '.
018100     05  WB-ORDER-COUNT             PIC Z(4)9.
018200     05  FILLER                     PIC X(2) VALUE SPACE.
018300     05  WB-LABEL-2                 PIC X(8) VALUE
018400             'TOTAL : '.
018500     05  WB-CUST-TOTAL              PIC Z(6)9.99.
018600     05  FILLER                     PIC X(38) VALUE SPACE.
018700
018800 01  WR-TOTAL-LINE REDEFINES WR-DETAIL-LINE.
018900     05  WT-LABEL                   PIC X(20) VALUE
019000             'GRAND TOTAL ORDERS: '.
019100     05  WT-ORDER-COUNT             PIC Z(4)9.
019200     05  FILLER                     PIC X(2) VALUE SPACE.
019300     05  WT-LABEL-2                 PIC X(13) VALUE
019400             'GRAND TOTAL: '.
019500     05  WT-GRAND-TOTAL             PIC Z(6)9.99.
019600     05  FILLER                     PIC X(83) VALUE SPACE.
019700
019800 01  WS-PREV-CUST-NAME              PIC X(30) VALUE SPACE.
019900 01  WN-CUST-ORDER-CNT              PIC 9(5) COMP VALUE ZERO.
020000 01  WN-CUST-ORDER-TOTAL            PIC S9(7)V99 COMP-3 VALUE ZERO.
020100 01  WN-GRAND-ORDER-CNT             PIC 9(5) COMP VALUE ZERO.
020200 01  WN-GRAND-ORDER-TOTAL           PIC S9(7)V99 COMP-3 VALUE ZERO.
020300
020400 LINKAGE SECTION.
020500*---------------------------------------------------------
020600*  (no LINKAGE - batch program, no subprogram parameters)
020700
020800***************************************************************
020900 PROCEDURE DIVISION.
021000 0000-main.
021100
021200     PERFORM A0100-init
021300     PERFORM B0100-process-query-trans
021400     PERFORM D0100-produce-order-report
021500     PERFORM Z0100-exit-application
021600
021700     GOBACK
021800     .
021900
022000***************************************************************
022100 A0100-init.
022200
022300     MOVE 'ordquery.cbl' TO WC-MSG-SRCFILE
022400
022500     OPEN INPUT ORDERS
022600     IF ORDERS-SUCCESSFUL
022700         PERFORM A0110-load-order-table UNTIL IS-ORDERS-EOF
022800     END-IF
022900     CLOSE ORDERS
023000
023100     OPEN INPUT QRYTRN
023200     IF NOT QRYTRN-SUCCESSFUL
023300         MOVE WC-QRYTRN-FS   TO WC-MSG-FILESTAT
023400         MOVE 'QRYTRN'       TO WC-MSG-TBLCURS
023500         MOVE 'A0100-init'   TO WC-MSG-PARA
023600         MOVE 'Unable to open QRYTRN' TO WC-MSG-REJECT
023700         PERFORM Z0900-error-routine
023800         SET IS-QRYTRN-EOF TO TRUE
023900     END-IF
024000     .
024100
024200***************************************************************
024300 A0110-load-order-table.
024400
024500     ADD 1 TO WN-ORDER-TBL-CNT
024600     MOVE ORDER-ID        TO WO-ORDER-ID (WN-ORDER-TBL-CNT)
024700     MOVE ORDER-NAME      TO WO-ORDER-NAME (WN-ORDER-TBL-CNT)
024800     MOVE ORDER-TOTAL     TO WO-ORDER-TOTAL (WN-ORDER-TBL-CNT)
024900     MOVE ORDER-STATUS    TO WO-ORDER-STATUS (WN-ORDER-TBL-CNT)
025000     MOVE ORDER-TIP       TO WO-ORDER-TIP (WN-ORDER-TBL-CNT)
025100     MOVE ORDER-TAXRATE   TO WO-ORDER-TAXRATE (WN-ORDER-TBL-CNT)
025200     MOVE ORDER-LINE-CNT  TO WO-ORDER-LINE-CNT (WN-ORDER-TBL-CNT)
025300
025400     READ ORDERS
025500         AT END SET IS-ORDERS-EOF TO TRUE
025600     END-READ
025700     .
025800
025900***************************************************************
026000 B0100-process-query-trans.
026100
026200     IF NOT IS-QRYTRN-EOF
026300         PERFORM C0100-read-next-query-trans
026400     END-IF
026500     PERFORM B0150-apply-one-query UNTIL IS-QRYTRN-EOF
026600     .
026700
026800***************************************************************
026900 B0150-apply-one-query.
027000
027100     EVALUATE QT-TYPE
027200         WHEN 'A'
027300             PERFORM C0200-list-all-orders
027400         WHEN 'I'
027500             PERFORM C0300-find-order-by-id
027600         WHEN 'N'
027700             PERFORM C0400-find-orders-by-name
027800         WHEN OTHER
027900             MOVE 'B0150-apply-one-query' TO WC-MSG-PARA
028000             MOVE 'Unknown query type on QRYTRN' TO WC-MSG-REJECT
028100             PERFORM Z0900-error-routine
028200     END-EVALUATE
028300
028400     PERFORM C0100-read-next-query-trans
028500     .
028600
028700***************************************************************
028800 C0100-read-next-query-trans.
028900
029000     READ QRYTRN
029100         AT END SET IS-QRYTRN-EOF TO TRUE
029200     END-READ
029300     .
029400
029500***************************************************************
029600 C0200-list-all-orders.
029700
029800     PERFORM C0210-display-one-order VARYING WO-ORDER-IDX
029900             FROM 1 BY 1 UNTIL WO-ORDER-IDX > WN-ORDER-TBL-CNT
030000     .
030100
030200***************************************************************
030300 C0210-display-one-order.
030400
030500     DISPLAY 'ORDER   ' WO-ORDER-ID-ED (WO-ORDER-IDX)
030600     DISPLAY 'NAME    ' WO-ORDER-NAME (WO-ORDER-IDX)
030700     DISPLAY 'STATUS  ' WO-ORDER-STATUS (WO-ORDER-IDX)
030800     DISPLAY 'TOTAL   ' WO-ORDER-TOTAL (WO-ORDER-IDX)
030900     .
031000
031100***************************************************************
031200 C0300-find-order-by-id.
031300
031400     MOVE QT-ORDER-ID TO WN-SEARCH-ORDER-ID
031500     SET IS-ORDER-FOUND TO FALSE
031600     SEARCH ALL WR-ORDER-ENTRY
031700         WHEN WO-ORDER-ID (WO-ORDER-IDX) = WN-SEARCH-ORDER-ID
031800             SET IS-ORDER-FOUND TO TRUE
031900     END-SEARCH
032000
032100     IF NOT IS-ORDER-FOUND
032200         MOVE 'C0300-find-order-by-id' TO WC-MSG-PARA
032300         MOVE 'Order not found' TO WC-MSG-REJECT
032400         PERFORM Z0900-error-routine
032500     ELSE
032600         PERFORM C0210-display-one-order
032700     END-IF
032800     .
032900
033000***************************************************************
033100 C0400-find-orders-by-name.
033200
033300     PERFORM C0410-display-if-name-match VARYING WO-ORDER-IDX
033400             FROM 1 BY 1 UNTIL WO-ORDER-IDX > WN-ORDER-TBL-CNT
033500     .
033600
033700***************************************************************
033800 C0410-display-if-name-match.
033900
034000     IF WO-ORDER-NAME (WO-ORDER-IDX) = QT-NAME
034100         PERFORM C0210-display-one-order
034200     END-IF
034300     .
034400
034500***************************************************************
034600*  D0100-produce-order-report - sorts the order master to
034700*  ORDER-NAME sequence and walks it once, printing a detail
034800*  line per order, a break line on every change of ORDER-NAME,
034900*  and grand totals at the end of the file.
035000***************************************************************
035100 D0100-produce-order-report.
035200
035300     SORT WORKFILE ON ASCENDING KEY WF-ORDER-NAME
035400         USING ORDERS
035500         GIVING SORTED-ORDERS
035600
035700     OPEN OUTPUT ORDRPT
035800     OPEN INPUT SORTED-ORDERS
035900     PERFORM D0110-read-next-sorted-order
036000
036100     PERFORM D0200-process-one-sorted-order UNTIL IS-SORTED-EOF
036200
036300     IF NOT WS-FIRST-BREAK
036400         PERFORM D0300-write-customer-break
036500     END-IF
036600     PERFORM D0400-write-grand-totals
036700
036800     CLOSE SORTED-ORDERS
036900     CLOSE ORDRPT
037000     .
037100
037200***************************************************************
037300 D0110-read-next-sorted-order.
037400
037500     READ SORTED-ORDERS
037600         AT END SET IS-SORTED-EOF TO TRUE
037700     END-READ
037800     .
037900
038000***************************************************************
038100 D0200-process-one-sorted-order.
038200
038300     IF NOT WS-FIRST-BREAK
038400         AND SO-ORDER-NAME NOT = WS-PREV-CUST-NAME
038500         PERFORM D0300-write-customer-break
038600     END-IF
038700
038800     SET WS-FIRST-BREAK TO FALSE
038900     MOVE SO-ORDER-NAME TO WS-PREV-CUST-NAME
039000
039100     PERFORM D0210-write-detail-line
039200
039300     PERFORM D0110-read-next-sorted-order
039400     .
039500
039600***************************************************************
039700 D0210-write-detail-line.
039800
039900     MOVE SO-ORDER-ID        TO WD-ORDER-ID
040000     MOVE SO-ORDER-NAME      TO WD-ORDER-NAME
040100     MOVE SO-ORDER-STATUS    TO WD-STATUS
040200     MOVE SO-ORDER-TIP       TO WD-TIP
040300     MOVE SO-ORDER-TOTAL     TO WD-TOTAL
040400     COMPUTE WD-SUBTOTAL = SO-ORDER-TOTAL - SO-ORDER-TIP
040500
040600     WRITE ORDRPT-RECORD FROM WR-DETAIL-LINE
040700
040800     ADD 1 TO WN-CUST-ORDER-CNT
040900     ADD 1 TO WN-GRAND-ORDER-CNT
041000     ADD SO-ORDER-TOTAL TO WN-CUST-ORDER-TOTAL
041100     ADD SO-ORDER-TOTAL TO WN-GRAND-ORDER-TOTAL
041200     .
041300
041400***************************************************************
041500 D0300-write-customer-break.
041600
041700     MOVE WS-PREV-CUST-NAME   TO WB-ORDER-NAME
041800     MOVE WN-CUST-ORDER-CNT   TO WB-ORDER-COUNT
041900     MOVE WN-CUST-ORDER-TOTAL TO WB-CUST-TOTAL
042000
042100     WRITE ORDRPT-RECORD FROM WR-BREAK-LINE
042200
042300     MOVE ZERO TO WN-CUST-ORDER-CNT
042400     MOVE ZERO TO WN-CUST-ORDER-TOTAL
042500     .
042600
042700***************************************************************
042800 D0400-write-grand-totals.
042900
043000     MOVE WN-GRAND-ORDER-CNT   TO WT-ORDER-COUNT
043100     MOVE WN-GRAND-ORDER-TOTAL TO WT-GRAND-TOTAL
043200
043300     WRITE ORDRPT-RECORD FROM WR-TOTAL-LINE
043400     .
043500
043600***************************************************************
043700 Z0100-exit-application.
043800
043900     CLOSE QRYTRN
044000     .
044100
044200***************************************************************
044300 Z0900-error-routine.
044400
044500     COPY Z0900-error-routine.
044600     .
