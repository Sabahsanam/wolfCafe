000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USERMAINT.
000300 AUTHOR.        T JANSSON.
000400 INSTALLATION.  WOLFCAFE DATA PROCESSING.
000500 DATE-WRITTEN.  02/18/90.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800***************************************************************
000900*  PURPOSE:  APPLY UPDATE/DELETE REQUESTS OFF USRMTRN AGAINST
001000*            THE USERS MASTER.  UPDATE CHANGES ONLY THE FIELDS
001100*            SUPPLIED ON THE TRANSACTION; DELETE IS REFUSED FOR
001200*            ANY ACCOUNT CARRYING THE ADMIN ROLE SO AN OPERATOR
001300*            CANNOT LOCK EVERYONE ELSE OUT BY MISTAKE.
001400*
001500*  CHANGE LOG.
001600*  DATE       WHO  REQ#     DESCRIPTION
001700*  ---------- ---- -------- -----------------------------------
001800*  02/18/90   TJ   WC-0033  INITIAL VERSION.
001900*  03/05/99   BK   WC-0038  PREFIX 'ROLE_' ONTO AN INCOMING ROLE
002000*                           THAT DOES NOT ALREADY CARRY IT, SO
002100*                           'STAFF' AND 'ROLE_STAFF' BOTH WORK
002200*                           COMING OFF THE MAINTENANCE SCREEN.
002300*  03/05/99   BK   WC-0038  REJECT AN UNRECOGNIZED ROLE RATHER
002400*                           THAN STORING GARBAGE.
002450*  06/14/00   TJ   WC-0057  B0300-DELETE-USER WAS COMPARING THE
002460*                           STORED ROLE AGAINST 'ROLE_ADMIN' IN
002470*                           MIXED CASE - A ROLE LOADED AS
002480*                           'role_admin' SLIPPED PAST THE GUARD
002490*                           AND GOT DELETED.  FOLD THE ROLE TO
002495*                           UPPER CASE FIRST, SAME TABLE TRICK
002497*                           WC-0017 USED FOR THE E-MAIL FIELD.
002500***************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*---------------------------------------------------------
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT OPTIONAL USERS ASSIGN TO 'USERS'
003400         ORGANIZATION IS SEQUENTIAL
003500         FILE STATUS IS WC-USERS-FS.
003600
003700     SELECT USRMTRN ASSIGN TO 'USRMTRN'
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WC-USRMTRN-FS.
004000
004100***************************************************************
004200 DATA DIVISION.
004300*---------------------------------------------------------
004400 FILE SECTION.
004500 FD  USERS
004600     RECORD CONTAINS 134 CHARACTERS.
004700 01  USERS-RECORD.
004800     COPY USERREC.
004900
005000 FD  USRMTRN.
005100 01  USRMTRN-RECORD.
005200     COPY USRTRAN.
005300
005400***************************************************************
005500 WORKING-STORAGE SECTION.
005600 01  MENU-SWITCHES.
005700     05  IS-USERS-EOF-SWITCH        PIC X(1) VALUE 'N'.
005800         88  IS-USERS-EOF                  VALUE 'Y'.
005900     05  IS-USRMTRN-EOF-SWITCH      PIC X(1) VALUE 'N'.
006000         88  IS-USRMTRN-EOF                 VALUE 'Y'.
006100     05  IS-USER-FOUND-SWITCH       PIC X(1) VALUE 'N'.
006200         88  IS-USER-FOUND                  VALUE 'Y'.
006300     05  IS-USRM-REJECTED-SWITCH    PIC X(1) VALUE 'N'.
006400         88  IS-USRM-REJECTED               VALUE 'Y'.
006500     05  FILLER                     PIC X(4).
006600
006700*    working storage data for error routine
006800     COPY Z0900-error-wkstg.
006900
007000 01  FILE-STATUS-FIELDS.
007100     05  WC-USERS-FS                PIC XX.
007200         88  USERS-SUCCESSFUL            VALUE '00' '05'.
007300     05  WC-USRMTRN-FS              PIC XX.
007400         88  USRMTRN-SUCCESSFUL          VALUE '00'.
007500     05  FILLER                     PIC X(6).
007600
007700*    recognized roles - update is rejected if the normalized
007800*    role does not land on one of these three.
007900 01  WC-VALID-ROLE-TABLE.
008000     05  FILLER                     PIC X(15) VALUE 'ROLE_CUSTOMER'.
008100     05  FILLER                     PIC X(15) VALUE 'ROLE_STAFF'.
008200     05  FILLER                     PIC X(15) VALUE 'ROLE_ADMIN'.
008300 01  WC-VALID-ROLES REDEFINES WC-VALID-ROLE-TABLE.
008400     05  WC-VALID-ROLE             PIC X(15)
008500             OCCURS 3 TIMES
008600             INDEXED BY WC-ROLE-IDX.
008700
008800 01  WC-ROLE-PREFIX                 PIC X(5) VALUE 'ROLE_'.
008810
008820*    case-folding table used to force the stored role to upper
008830*    case before the admin-delete check below - a role loaded
008840*    off an older USERS file, or hand-keyed some other way, is
008850*    not guaranteed to already be 'ROLE_ADMIN' in all caps.
008860 01  WC-UPPER-ALPHABET              PIC X(26)
008870         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008880 01  WC-LOWER-ALPHABET              PIC X(26)
008890         VALUE 'abcdefghijklmnopqrstuvwxyz'.
008900
009000*    in-core user table - loaded once, matching the order the
009100*    file is kept in, so updates/deletes can SEARCH ALL by id.
009200 77  WN-USER-TBL-CNT                PIC 9(5) COMP VALUE ZERO.
009300 01  WR-USER-TABLE.
009400     05  WR-USER-ENTRY OCCURS 1 TO 5000 TIMES
009500             DEPENDING ON WN-USER-TBL-CNT
009600             ASCENDING KEY IS WU-USER-ID
009700             INDEXED BY WU-USER-IDX.
009800         10  WU-USER-ID             PIC 9(9).
009900         10  WU-USER-ID-ED REDEFINES WU-USER-ID
010000                                    PIC Z(8)9.
010100         10  WU-USER-NAME           PIC X(30).
010200         10  WU-USERNAME            PIC X(30).
010300         10  WU-EMAIL               PIC X(50).
010400         10  WU-ROLE                PIC X(15).
010500         10  WU-DELETED-FLAG        PIC X(1).
010600             88  IS-WU-DELETED              VALUE 'Y'.
010700         10  FILLER                 PIC X(2).
010800
010900 77  WN-SEARCH-USER-ID              PIC 9(9) COMP VALUE ZERO.
011000
011100*    normalized role worked out for the current update request
011200 01  WS-NEW-ROLE                    PIC X(15) VALUE SPACES.
011300
011400*    display copy of a rejected user id, built for the "user
011500*    not found" reject message - WN-SEARCH-USER-ID stays COMP.
011600 01  WS-REJECT-USER-ID              PIC 9(9) VALUE ZERO.
011700 01  WS-REJECT-USER-ID-ED REDEFINES WS-REJECT-USER-ID
011800                                    PIC Z(8)9.
011900
012000 01  WS-NOT-FOUND-MSG               PIC X(40) VALUE SPACES.
012050
012060*    upper-cased working copy of the role on the user being
012070*    deleted - compared against the literal, never the raw
012080*    table entry, so the check is case-insensitive.
012090 01  WS-DELETE-ROLE-UC              PIC X(15) VALUE SPACES.
012100
012200***************************************************************
012300 PROCEDURE DIVISION.
012400 0000-main.
012500
012600     PERFORM A0100-init
012700     PERFORM B0100-process-usrm-trans
012800     PERFORM Z0100-exit-application
012900
013000     GOBACK
013100     .
013200
013300***************************************************************
013400 A0100-init.
013500
013600     MOVE 'usermaint.cbl' TO WC-MSG-SRCFILE
013700
013800     OPEN INPUT USERS
013900     IF USERS-SUCCESSFUL
014000         PERFORM A0110-load-user-table
014100             UNTIL IS-USERS-EOF
014200     END-IF
014300     CLOSE USERS
014400
014500     OPEN INPUT USRMTRN
014600     IF NOT USRMTRN-SUCCESSFUL
014700         MOVE WC-USRMTRN-FS  TO WC-MSG-FILESTAT
014800         MOVE 'USRMTRN'      TO WC-MSG-TBLCURS
014900         MOVE 'A0100-init'   TO WC-MSG-PARA
015000         MOVE 'Unable to open USRMTRN' TO WC-MSG-REJECT
015100         PERFORM Z0900-error-routine
015200         SET IS-USRMTRN-EOF TO TRUE
015300     END-IF
015400     .
015500
015600***************************************************************
015700 A0110-load-user-table.
015800
015900     READ USERS
016000         AT END
016100             SET IS-USERS-EOF TO TRUE
016200         NOT AT END
016300             ADD 1 TO WN-USER-TBL-CNT
016400             MOVE USER-ID       TO WU-USER-ID (WN-USER-TBL-CNT)
016500             MOVE USER-NAME     TO WU-USER-NAME (WN-USER-TBL-CNT)
016600             MOVE USER-USERNAME TO WU-USERNAME (WN-USER-TBL-CNT)
016700             MOVE USER-EMAIL    TO WU-EMAIL (WN-USER-TBL-CNT)
016800             MOVE USER-ROLE     TO WU-ROLE (WN-USER-TBL-CNT)
016900             MOVE 'N'           TO WU-DELETED-FLAG (WN-USER-TBL-CNT)
017000     END-READ
017100     .
017200
017300***************************************************************
017400 B0100-process-usrm-trans.
017500
017600     IF NOT IS-USRMTRN-EOF
017700         PERFORM C0200-read-next-usrm-trans
017800     END-IF
017900     PERFORM B0150-apply-one-usrm-trans UNTIL IS-USRMTRN-EOF
018000     .
018100
018200***************************************************************
018300 B0150-apply-one-usrm-trans.
018400
018500     SET IS-USRM-REJECTED TO FALSE
018600     MOVE UM-USER-ID TO WN-SEARCH-USER-ID
018700     PERFORM C0100-locate-user
018800
018900     IF NOT IS-USER-FOUND
019000         MOVE UM-USER-ID TO WS-REJECT-USER-ID
019100         MOVE SPACES TO WS-NOT-FOUND-MSG
019200         STRING 'User not found: ' DELIMITED BY SIZE
019300                WS-REJECT-USER-ID-ED DELIMITED BY SIZE
019400                INTO WS-NOT-FOUND-MSG
019500         MOVE 'B0150-apply-one-usrm-trans' TO WC-MSG-PARA
019600         MOVE WS-NOT-FOUND-MSG TO WC-MSG-REJECT
019700         PERFORM Z0900-error-routine
019800         SET IS-USRM-REJECTED TO TRUE
019900     END-IF
020000
020100     IF NOT IS-USRM-REJECTED
020200         EVALUATE UM-ACTION
020300             WHEN 'U'
020400                 PERFORM B0200-update-user
020500             WHEN 'D'
020600                 PERFORM B0300-delete-user
020700             WHEN OTHER
020800                 MOVE 'B0150-apply-one-usrm-trans' TO WC-MSG-PARA
020900                 MOVE 'Unknown action on USRMTRN' TO WC-MSG-REJECT
021000                 PERFORM Z0900-error-routine
021100         END-EVALUATE
021200     END-IF
021300
021400     PERFORM C0200-read-next-usrm-trans
021500     .
021600
021700***************************************************************
021800*  B0200-update-user - blank fields on the transaction are left
021900*  alone; a supplied role is prefixed with ROLE_ when the
022000*  prefix is missing, then checked against the recognized set.
022100***************************************************************
022200 B0200-update-user.
022300
022400     IF UM-NAME NOT = SPACES
022500         MOVE UM-NAME TO WU-USER-NAME (WU-USER-IDX)
022600     END-IF
022700
022800     IF UM-ROLE NOT = SPACES
022900         PERFORM B0210-normalize-role
023000         PERFORM B0220-validate-role
023100         IF NOT IS-USRM-REJECTED
023200             MOVE WS-NEW-ROLE TO WU-ROLE (WU-USER-IDX)
023300         END-IF
023400     END-IF
023500     .
023600
023700***************************************************************
023800 B0210-normalize-role.
023900
024000     IF UM-ROLE (1:5) = WC-ROLE-PREFIX
024100         MOVE UM-ROLE TO WS-NEW-ROLE
024200     ELSE
024300         MOVE SPACES TO WS-NEW-ROLE
024400         STRING WC-ROLE-PREFIX DELIMITED BY SIZE
024500                UM-ROLE DELIMITED BY SPACE
024600                INTO WS-NEW-ROLE
024700     END-IF
024800     .
024900
025000***************************************************************
025100 B0220-validate-role.
025200
025300     SET IS-USER-FOUND TO FALSE
025400     SET WC-ROLE-IDX TO 1
025500
025600     SEARCH WC-VALID-ROLE
025700         AT END
025800             MOVE 'B0220-validate-role' TO WC-MSG-PARA
025900             MOVE 'Unknown role' TO WC-MSG-REJECT
026000             PERFORM Z0900-error-routine
026100             SET IS-USRM-REJECTED TO TRUE
026200         WHEN WC-VALID-ROLE (WC-ROLE-IDX) = WS-NEW-ROLE
026300             CONTINUE
026400     END-SEARCH
026500     .
026600
026700***************************************************************
026800*  B0300-delete-user - an admin account may not be deleted from
026900*  this transaction stream; every other account is tombstoned
027000*  here and dropped for good at rewrite time.
027100***************************************************************
027200 B0300-delete-user.
027300
027310     MOVE WU-ROLE (WU-USER-IDX) TO WS-DELETE-ROLE-UC
027320     INSPECT WS-DELETE-ROLE-UC
027330         CONVERTING WC-LOWER-ALPHABET TO WC-UPPER-ALPHABET
027340
027400     IF WS-DELETE-ROLE-UC = 'ROLE_ADMIN'
027500         MOVE 'B0300-delete-user' TO WC-MSG-PARA
027600         MOVE 'Cannot delete a user with the ADMIN role.'
027650             TO WC-MSG-REJECT
027700         PERFORM Z0900-error-routine
027800         SET IS-USRM-REJECTED TO TRUE
027900     ELSE
028000         SET IS-WU-DELETED (WU-USER-IDX) TO TRUE
028100     END-IF
028200     .
028300
028400***************************************************************
028500 C0100-locate-user.
028600
028700     SET IS-USER-FOUND TO FALSE
028800
028900     SEARCH ALL WR-USER-ENTRY
029000         WHEN WU-USER-ID (WU-USER-IDX) = WN-SEARCH-USER-ID
029100             SET IS-USER-FOUND TO TRUE
029200     END-SEARCH
029300     .
029400
029500***************************************************************
029600 C0200-read-next-usrm-trans.
029700
029800     READ USRMTRN
029900         AT END SET IS-USRMTRN-EOF TO TRUE
030000     END-READ
030100     .
030200
030300***************************************************************
030400*  Z0100-exit-application - rewrites every user that was not
030500*  tombstoned by a delete request this run.
030600***************************************************************
030700 Z0100-exit-application.
030800
030900     OPEN OUTPUT USERS
031000     PERFORM Z0150-write-one-user
031100         VARYING WU-USER-IDX FROM 1 BY 1
031200         UNTIL WU-USER-IDX > WN-USER-TBL-CNT
031300     CLOSE USERS
031400
031500     CLOSE USRMTRN
031600     .
031700
031800***************************************************************
031900 Z0150-write-one-user.
032000
032100     IF NOT IS-WU-DELETED (WU-USER-IDX)
032200         MOVE WU-USER-ID (WU-USER-IDX)   TO USER-ID
032300         MOVE WU-USER-NAME (WU-USER-IDX) TO USER-NAME
032400         MOVE WU-USERNAME (WU-USER-IDX)  TO USER-USERNAME
032500         MOVE WU-EMAIL (WU-USER-IDX)     TO USER-EMAIL
032600         MOVE WU-ROLE (WU-USER-IDX)      TO USER-ROLE
032700         WRITE USERS-RECORD
032800     END-IF
032900     .
033000
033100***************************************************************
033200 Z0900-error-routine.
033300
033400     COPY Z0900-error-routine.
033500     .
