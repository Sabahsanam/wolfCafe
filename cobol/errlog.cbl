000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ERRLOG.
000300 AUTHOR.        T JERNIGAN.
000400 INSTALLATION.  WOLFCAFE DATA PROCESSING.
000500 DATE-WRITTEN.  01/05/82.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800***************************************************************
000900*  PURPOSE:  LOG BATCH VALIDATION/REJECT MESSAGES FROM ANY
001000*            WOLFCAFE BATCH PROGRAM TO A SINGLE RUN-WIDE REJECT
001100*            LOG.  CALLED FROM COPYLIB-Z0900-error-routine.cpy
001200*            BY EVERY PROGRAM THAT COPIES IT.
001300*
001400*  CHANGE LOG.
001500*  DATE       WHO  REQ#     DESCRIPTION
001600*  ---------- ---- -------- -----------------------------------
001700*  01/05/82   TJ   WC-0011  INITIAL VERSION.  ONE SMALL, SINGLE-
001800*                           PURPOSE PROGRAM RATHER THAN BUILDING
001900*                           THE REJECT-LOG WRITE INTO EVERY
002000*                           CALLING PROGRAM SEPARATELY.
002100*  02/02/99   BK   WC-0024  ADD WN-REJECT-SEQ SO EACH LOG LINE
002200*                           CARRIES A RUN-RELATIVE SEQUENCE
002300*                           NUMBER; OPERATORS WERE LOSING TRACK
002400*                           OF ORDER WHEN SEVERAL BATCH STEPS
002500*                           WROTE TO THE SAME FILE IN ONE RUN.
002600*  11/09/99   TJ   WC-0041  Y2K - WN-YEAR WAS PIC 9(2), REWORKED
002700*                           DATE-TIME GROUP TO A FULL 4-DIGIT
002800*                           YEAR, WINDOWED OFF THE 2-DIGIT YEAR
002900*                           RETURNED BY ACCEPT FROM DATE.
002950*  02/01/00   TJ   WC-0064  CONFIRMED THE WN-YEAR WINDOWING FROM
002960*                           WC-0041 PRODUCED CORRECT FOUR-DIGIT
002970*                           YEARS THROUGH THE ROLLOVER, NO CHANGE
002980*                           REQUIRED.
003000***************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*---------------------------------------------------------
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT OPTIONAL REJECTLOG ASSIGN TO 'REJECT.LOG'
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WC-REJECTLOG-FS.
004100
004200***************************************************************
004300 DATA DIVISION.
004400*---------------------------------------------------------
004500 FILE SECTION.
004600 FD  REJECTLOG.
004700 01  FD-REJECTLOG-POST.
004800     03  FC-YYYY                    PIC X(4).
004900     03  FC-SEP-1                   PIC X.
005000     03  FC-MM                      PIC X(2).
005100     03  FC-SEP-2                   PIC X.
005200     03  FC-DD                      PIC X(2).
005300     03  FC-SEP-3                   PIC X.
005400     03  FC-HH                      PIC X(2).
005500     03  FC-SEP-4                   PIC X.
005600     03  FC-MIN                     PIC X(2).
005700     03  FC-SEP-5                   PIC X.
005800     03  FC-SEC                     PIC X(2).
005900     03  FC-SEP-6                   PIC X.
006000     03  FC-SEQ                     PIC 9(5).
006050     03  FC-SEQ-ED REDEFINES FC-SEQ PIC Z(4)9.
006100     03  FC-SEP-7                   PIC X.
006200     03  FC-LOG-TEXT                PIC X(80).
006210     03  FC-LOG-TEXT-SHORT REDEFINES FC-LOG-TEXT
006215                                    PIC X(40).
006300     03  FILLER                     PIC X(6).
006350
006360*    raw byte image of the whole posted line, an implicit
006370*    redefine of FD-REJECTLOG-POST (same FD, second 01) displayed
006380*    to the console if REJECTLOG ever comes back unwritable so at
006390*    least the SYSOUT log keeps the message the file itself lost.
006395 01  FD-REJECTLOG-IMAGE             PIC X(112).
006400
006500***************************************************************
006600 WORKING-STORAGE SECTION.
006700 01  WS-SWITCHES.
006800     05  WS-LOGFILE-OPEN-SW         PIC X(1) VALUE 'N'.
006900         88  LOGFILE-IS-OPEN                 VALUE 'Y'.
007000     05  FILLER                     PIC X(9).
007100
007200 01  WC-REJECTLOG-FS                PIC XX.
007300     88  REJECTLOG-SUCCESSFUL            VALUE '00'.
007400
007500 77  WN-REJECT-SEQ                  PIC 9(5) COMP VALUE ZERO.
007600
007700 01  WR-LOG-DATE-TIME.
007800     03  WR-YYYYMMDD.
007900         05  WN-YEAR                PIC 9(4) VALUE ZERO.
008000         05  WN-MONTH               PIC 9(2) VALUE ZERO.
008100         05  WN-DAY                 PIC 9(2) VALUE ZERO.
008200     03  WR-HHMMSS.
008300         05  WN-HOUR                PIC 9(2) VALUE ZERO.
008400         05  WN-MINUTE              PIC 9(2) VALUE ZERO.
008500         05  WN-SECOND              PIC 9(2) VALUE ZERO.
008600         05  WN-HUNDRED             PIC 9(2) VALUE ZERO.
008700     03  FILLER                     PIC X(5).
008800
008900*    old two-digit-year edit picture, kept as a REDEFINES so a
009000*    maintainer can still see the pre-Y2K shape of this group.
009100 01  WR-LOG-DATE-TIME-OLD REDEFINES WR-LOG-DATE-TIME.
009200     03  WR-YY-OLD                  PIC X(2).
009300     03  WR-REST-OLD                PIC X(19).
009400
009500 01  WR-ACCEPT-DATE.
009600     03  WA-YY                      PIC 9(2).
009700     03  WA-MONTH                   PIC 9(2).
009800     03  WA-DAY                     PIC 9(2).
009900
010000 01  WR-ACCEPT-TIME.
010100     03  WA-HOUR                    PIC 9(2).
010200     03  WA-MINUTE                  PIC 9(2).
010300     03  WA-SECOND                  PIC 9(2).
010400     03  WA-HUNDRED                 PIC 9(2).
010500
010600 LINKAGE SECTION.
010700*---------------------------------------------------------
010800 77  LC-LOG-TEXT                    PIC X(80).
010900
011000***************************************************************
011100 PROCEDURE DIVISION USING LC-LOG-TEXT.
011200 0000-errlog.
011300
011400     PERFORM A0100-append-msg-to-reject-log
011500
011600     EXIT PROGRAM
011700     .
011800
011900***************************************************************
012000 A0100-append-msg-to-reject-log.
012100
012200     ADD 1 TO WN-REJECT-SEQ
012300     ACCEPT WR-ACCEPT-DATE FROM DATE
012400     ACCEPT WR-ACCEPT-TIME FROM TIME
012500
012600     IF WA-YY < 50
012700         COMPUTE WN-YEAR = 2000 + WA-YY
012800     ELSE
012900         COMPUTE WN-YEAR = 1900 + WA-YY
013000     END-IF
013100     MOVE WA-MONTH  TO WN-MONTH
013200     MOVE WA-DAY    TO WN-DAY
013300     MOVE WA-HOUR   TO WN-HOUR
013400     MOVE WA-MINUTE TO WN-MINUTE
013500     MOVE WA-SECOND TO WN-SECOND
013600
013700     OPEN EXTEND REJECTLOG
013800     IF NOT REJECTLOG-SUCCESSFUL
013900         OPEN OUTPUT REJECTLOG
014000     END-IF
014100
014200     MOVE WN-YEAR   TO FC-YYYY
014300     MOVE '-'       TO FC-SEP-1
014400     MOVE WN-MONTH  TO FC-MM
014500     MOVE '-'       TO FC-SEP-2
014600     MOVE WN-DAY    TO FC-DD
014700     MOVE 'T'       TO FC-SEP-3
014800     MOVE WN-HOUR   TO FC-HH
014900     MOVE ':'       TO FC-SEP-4
015000     MOVE WN-MINUTE TO FC-MIN
015100     MOVE ':'       TO FC-SEP-5
015200     MOVE WN-SECOND TO FC-SEC
015300     MOVE '|'       TO FC-SEP-6
015400     MOVE WN-REJECT-SEQ TO FC-SEQ
015500     MOVE '|'       TO FC-SEP-7
015600     MOVE LC-LOG-TEXT TO FC-LOG-TEXT
015700
015800     WRITE FD-REJECTLOG-POST
015850     IF NOT REJECTLOG-SUCCESSFUL
015860         DISPLAY 'ERRLOG UNABLE TO WRITE REJECT LINE ' FC-SEQ-ED
015870         DISPLAY '  TEXT: ' FC-LOG-TEXT-SHORT
015880         DISPLAY '  FULL IMAGE: ' FD-REJECTLOG-IMAGE
015890     END-IF
015900
016000     CLOSE REJECTLOG
016100     .
