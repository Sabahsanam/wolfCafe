000100***************************************************************
000200*  COPYLIB-USRTRAN.CPY
000300*  WolfCafe user-maintenance transaction - one row per
000400*  update/delete request on the USRMTRN input file, read by
000500*  usermaint.cbl B0100-process-usrm-trans.
000600*      UM-ACTION = 'U' - update user (blank fields left as-is,
000700*                        see usermaint.cbl B0200-update-user)
000800*      UM-ACTION = 'D' - delete user (UM-NAME/UM-ROLE ignored)
000900*
001000*  1999-02-18  TJ   req# WC-0033 - new.
001100***************************************************************
001200 01  USRTRAN-RECORD.
001300     03  UM-ACTION                  PIC X(1).
001400     03  UM-USER-ID                 PIC 9(9).
001500     03  UM-NAME                    PIC X(30).
001600     03  UM-ROLE                    PIC X(15).
001700     03  FILLER                     PIC X(15).
