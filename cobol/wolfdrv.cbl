000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WOLFDRV.
000300 AUTHOR.        P BENGTSSON.
000400 INSTALLATION.  WOLFCAFE DATA PROCESSING.
000500 DATE-WRITTEN.  11/20/83.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800***************************************************************
000900*  PURPOSE:  NIGHTLY BATCH DRIVER FOR THE WOLFCAFE ORDERING
001000*            SYSTEM.  CALLS EACH MAINTENANCE/ORDER PROGRAM IN A
001100*            FIXED SEQUENCE SO ACCOUNTS AND PRICES ARE SETTLED
001200*            BEFORE TODAY'S ORDERS ARE ENTERED AND WORKED, AND
001300*            THE ORDER REPORT RUNS LAST AGAINST THE FINISHED
001400*            DAY'S RESULTS.  REPLACES THE OLD OPERATOR-DRIVEN
001500*            MAIN MENU - THIS SHOP RUNS UNATTENDED OVERNIGHT
001600*            NOW, THERE IS NO OPERATOR AT A TERMINAL TO PICK
001700*            MENU OPTIONS.
001800*
001900*  CHANGE LOG.
002000*  DATE       WHO  REQ#     DESCRIPTION
002100*  ---------- ---- -------- -----------------------------------
002200*  11/20/83   PB   WC-0002  INITIAL VERSION - REPLACES THE OLD
002300*                           OPERATOR MENU WITH A FIXED BATCH
002400*                           STEP SEQUENCE.
002500*  01/14/99   TJ   WC-0012  ADD USERREG/USERMAINT STEPS AHEAD
002600*                           OF TAXMAINT - ACCOUNTS MUST SETTLE
002700*                           BEFORE THE DAY'S RATE IS SET.
002800*  02/20/99   BK   WC-0030  ADD ORDSTAT STEP BETWEEN ORDENTRY
002900*                           AND ORDQUERY.
003000*  12/01/99   BK   WC-0046  Y2K REVIEW - DATE-WRITTEN ABOVE IS A
003100*                           FIXED TEXT FIELD, NOT A SYSTEM DATE;
003200*                           NO WINDOWING LOGIC LIVES IN THIS
003300*                           PROGRAM.  NO CHANGE REQUIRED.
003400*  03/02/00   TJ   WC-0051  DISPLAY THE STEP NUMBER AHEAD OF
003500*                           EACH CALL SO THE OVERNIGHT LOG SHOWS
003600*                           HOW FAR THE RUN GOT IF A STEP ABENDS.
003700***************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500***************************************************************
004600 DATA DIVISION.
004700*---------------------------------------------------------
004800 FILE SECTION.
004900***************************************************************
005000 WORKING-STORAGE SECTION.
005100 01  MENU-SWITCHES.
005200     05  IS-EXIT-APPLICATION-SWITCH PIC X(1) VALUE 'N'.
005300         88  IS-EXIT-APPLICATION            VALUE 'Y'.
005400     05  FILLER                     PIC X(9).
005500
005600*    working storage data for error routine
005700     COPY Z0900-error-wkstg.
005800
005900*    display copy of the step index, edited ahead of every CALL
006000*    so the overnight log shows batch progress.
006100 01  WN-STEP-NUMBER-AREA            PIC 9(2) VALUE ZERO.
006200 01  WN-STEP-NUMBER-ED REDEFINES WN-STEP-NUMBER-AREA
006300                                    PIC Z9.
006400
006500 77  WC-HEADLINE                    PIC X(78) VALUE ALL '-'.
006600 01  WC-STEP-LINE                   PIC X(60) VALUE SPACES.
006700 01  WC-STEP-LINE-AREA REDEFINES WC-STEP-LINE.
006800     05  WC-STEP-LINE-LABEL         PIC X(10).
006900     05  WC-STEP-LINE-REST          PIC X(50).
007000
007100*    subprogram names, held here rather than literal on every
007200*    CALL so a hung step's name is easy to spot in WC-STEP-LINE.
007300 01  WC-STEP-NAMES.
007400     05  FILLER                     PIC X(8) VALUE 'USERREG'.
007500     05  FILLER                     PIC X(8) VALUE 'USERMAIN'.
007600     05  FILLER                     PIC X(8) VALUE 'TAXMAINT'.
007700     05  FILLER                     PIC X(8) VALUE 'ITEMMAIN'.
007800     05  FILLER                     PIC X(8) VALUE 'ORDENTRY'.
007900     05  FILLER                     PIC X(8) VALUE 'ORDSTAT'.
008000     05  FILLER                     PIC X(8) VALUE 'ORDQUERY'.
008100 01  WC-STEP-NAME-TABLE REDEFINES WC-STEP-NAMES.
008200     05  WC-STEP-NAME OCCURS 7 TIMES
008300             INDEXED BY WC-STEP-IDX  PIC X(8).
008400
008500***************************************************************
008600 PROCEDURE DIVISION.
008700 0000-main.
008800
008900     PERFORM A0100-init
009000     PERFORM B0100-run-batch-steps
009100     PERFORM Z0100-exit-application
009200
009300     GOBACK
009400     .
009500
009600***************************************************************
009700 A0100-init.
009800
009900     MOVE 'wolfdrv.cbl' TO WC-MSG-SRCFILE
010000
010100     DISPLAY WC-HEADLINE
010200     DISPLAY 'WOLFCAFE OVERNIGHT BATCH RUN STARTING'
010300     DISPLAY WC-HEADLINE
010400     .
010500
010600***************************************************************
010700*  B0100-run-batch-steps - each step is a self-contained program
010800*  that opens and closes its own files; a step that abends does
010900*  not stop the ones after it - this is an overnight batch, not
011000*  an interactive session, so the run presses on and the reject
011100*  log carries whatever that step was unhappy about.
011200***************************************************************
011300 B0100-run-batch-steps.
011400
011500     PERFORM B0110-run-one-step
011600         VARYING WC-STEP-IDX FROM 1 BY 1
011700         UNTIL WC-STEP-IDX > 7
011800     .
011900
012000***************************************************************
012100 B0110-run-one-step.
012200
012300     MOVE WC-STEP-IDX TO WN-STEP-NUMBER-AREA
012400     MOVE SPACES TO WC-STEP-LINE
012500     STRING 'STEP ' DELIMITED BY SIZE
012600            WN-STEP-NUMBER-ED DELIMITED BY SIZE
012700            ' - ' DELIMITED BY SIZE
012800            WC-STEP-NAME (WC-STEP-IDX) DELIMITED BY SPACE
012900            INTO WC-STEP-LINE
013000     DISPLAY WC-STEP-LINE
013100
013200     EVALUATE WC-STEP-IDX
013300         WHEN 1
013400             CALL 'userreg'
013500         WHEN 2
013600             CALL 'usermaint'
013700         WHEN 3
013800             CALL 'taxmaint'
013900         WHEN 4
014000             CALL 'itemmaint'
014100         WHEN 5
014200             CALL 'ordentry'
014300         WHEN 6
014400             CALL 'ordstat'
014500         WHEN 7
014600             CALL 'ordquery'
014700     END-EVALUATE
014800     .
014900
015000***************************************************************
015100 Z0100-exit-application.
015200
015300     DISPLAY WC-HEADLINE
015400     DISPLAY 'WOLFCAFE OVERNIGHT BATCH RUN COMPLETE'
015500     DISPLAY WC-HEADLINE
015600     .
