000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USERREG.
000300 AUTHOR.        T JANSSON.
000400 INSTALLATION.  WOLFCAFE DATA PROCESSING.
000500 DATE-WRITTEN.  01/11/85.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800***************************************************************
000900*  PURPOSE:  PROCESS NEW-CUSTOMER SIGNUP REQUESTS OFF REGTRN,
001000*            VALIDATE AND NORMALIZE THEM, AND ADD THE ACCOUNT TO
001100*            THE USERS MASTER.  EVERY NEW ACCOUNT IS GIVEN THE
001200*            CUSTOMER ROLE - STAFF AND ADMIN ACCOUNTS ARE RAISED
001300*            LATER BY USERMAINT, NOT THROUGH SIGNUP.
001400*
001500*  CHANGE LOG.
001600*  DATE       WHO  REQ#     DESCRIPTION
001700*  ---------- ---- -------- -----------------------------------
001800*  01/11/85   TJ   WC-0012  INITIAL VERSION.
001900*  01/26/99   BK   WC-0017  LOWERCASE AND LEFT-TRIM THE E-MAIL
002000*                           ADDRESS SO 'Bob@Foo.Com' AND
002100*                           'bob@foo.com' DO NOT BOTH GET
002200*                           THROUGH AS DISTINCT ACCOUNTS.
002300*  02/08/99   TJ   WC-0024  REJECT A BLANK USERNAME, PASSWORD OR
002400*                           E-MAIL INSTEAD OF ADDING A HALF-
002500*                           FILLED ACCOUNT.
002550*  01/09/00   BK   WC-0063  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS
002560*                           IN THIS PROGRAM, NO CHANGE REQUIRED.
002600***************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100*---------------------------------------------------------
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT OPTIONAL USERS ASSIGN TO 'USERS'
003500         ORGANIZATION IS SEQUENTIAL
003600         FILE STATUS IS WC-USERS-FS.
003700
003800     SELECT REGTRN ASSIGN TO 'REGTRN'
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WC-REGTRN-FS.
004100
004200***************************************************************
004300 DATA DIVISION.
004400*---------------------------------------------------------
004500 FILE SECTION.
004600 FD  USERS
004700     RECORD CONTAINS 134 CHARACTERS.
004800 01  USERS-RECORD.
004900     COPY USERREC.
005000
005100 FD  REGTRN.
005200 01  REGTRN-RECORD.
005300     COPY REGTRAN.
005400
005500***************************************************************
005600 WORKING-STORAGE SECTION.
005700 01  MENU-SWITCHES.
005800     05  IS-USERS-EOF-SWITCH        PIC X(1) VALUE 'N'.
005900         88  IS-USERS-EOF                  VALUE 'Y'.
006000     05  IS-REGTRN-EOF-SWITCH       PIC X(1) VALUE 'N'.
006100         88  IS-REGTRN-EOF                 VALUE 'Y'.
006200     05  IS-REG-REJECTED-SWITCH     PIC X(1) VALUE 'N'.
006300         88  IS-REG-REJECTED               VALUE 'Y'.
006400     05  IS-USER-FOUND-SWITCH       PIC X(1) VALUE 'N'.
006500         88  IS-USER-FOUND                  VALUE 'Y'.
006600     05  FILLER                     PIC X(6).
006700
006800*    working storage data for error routine
006900     COPY Z0900-error-wkstg.
007000
007100 01  FILE-STATUS-FIELDS.
007200     05  WC-USERS-FS                PIC XX.
007300         88  USERS-SUCCESSFUL            VALUE '00' '05'.
007400     05  WC-REGTRN-FS               PIC XX.
007500         88  REGTRN-SUCCESSFUL           VALUE '00'.
007600     05  FILLER                     PIC X(6).
007700
007800*    case-folding table used to lowercase the e-mail address -
007900*    no intrinsic FUNCTION LOWER-CASE on this shop's compiler.
008000 01  WC-UPPER-ALPHABET              PIC X(26)
008100         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008200 01  WC-LOWER-ALPHABET              PIC X(26)
008300         VALUE 'abcdefghijklmnopqrstuvwxyz'.
008400
008500*    in-core user table, loaded once from USERS and searched for
008600*    duplicate usernames/e-mail addresses; the whole table plus
008700*    any accepted signups is rewritten to USERS at end of run.
008800 77  WN-USER-TBL-CNT                PIC 9(5) COMP VALUE ZERO.
008900 01  WR-USER-TABLE.
009000     05  WR-USER-ENTRY OCCURS 1 TO 5000 TIMES
009100             DEPENDING ON WN-USER-TBL-CNT
009200             ASCENDING KEY IS WU-USER-ID
009300             INDEXED BY WU-USER-IDX.
009400         10  WU-USER-ID             PIC 9(9).
009500         10  WU-USER-ID-ED REDEFINES WU-USER-ID
009600                                    PIC Z(8)9.
009700         10  WU-USER-NAME           PIC X(30).
009800         10  WU-USERNAME            PIC X(30).
009900         10  WU-EMAIL               PIC X(50).
010000         10  WU-ROLE                PIC X(15).
010050         10  FILLER                 PIC X(2).
010100
010200 01  WN-NEXT-USER-ID                PIC 9(9) VALUE ZERO.
010300 01  WN-NEXT-USER-ID-ED REDEFINES WN-NEXT-USER-ID
010400                                    PIC Z(8)9.
010500
010600 77  WN-SCAN-IDX                    PIC 9(3) COMP VALUE ZERO.
010700
010800*    trim/fold work area shared by C0100-left-trim-field - widest
010900*    field passed through it is the 50-byte e-mail address.
011000 01  WC-TRIM-SOURCE                 PIC X(50) VALUE SPACES.
011100 01  WC-TRIM-RESULT                 PIC X(50) VALUE SPACES.
011200
011300*    normalized copy of the current signup request
011400 01  WS-NEW-USERNAME                PIC X(30) VALUE SPACES.
011500 01  WS-NEW-EMAIL                   PIC X(50) VALUE SPACES.
011600 01  WS-NEW-NAME                    PIC X(30) VALUE SPACES.
011700 01  WS-NEW-PASSWORD                PIC X(30) VALUE SPACES.
011800
011900*    byte-table view of the trim source, used by the scan in
012000*    C0100-left-trim-field instead of reference modification.
012100 01  WC-TRIM-SOURCE-TABLE REDEFINES WC-TRIM-SOURCE.
012200     03  WC-TRIM-CHAR               PIC X(1) OCCURS 50 TIMES.
012300
012400***************************************************************
012500 PROCEDURE DIVISION.
012600 0000-main.
012700
012800     PERFORM A0100-init
012900     PERFORM B0100-process-registration
013000     PERFORM Z0100-exit-application
013100
013200     GOBACK
013300     .
013400
013500***************************************************************
013600 A0100-init.
013700
013800     MOVE 'userreg.cbl' TO WC-MSG-SRCFILE
013900
014000     OPEN INPUT USERS
014100     IF USERS-SUCCESSFUL
014200         PERFORM A0110-load-user-table
014300             UNTIL IS-USERS-EOF
014400     END-IF
014500     CLOSE USERS
014600
014700     OPEN INPUT REGTRN
014800     IF NOT REGTRN-SUCCESSFUL
014900         MOVE WC-REGTRN-FS   TO WC-MSG-FILESTAT
015000         MOVE 'REGTRN'       TO WC-MSG-TBLCURS
015100         MOVE 'A0100-init'   TO WC-MSG-PARA
015200         MOVE 'Unable to open REGTRN' TO WC-MSG-REJECT
015300         PERFORM Z0900-error-routine
015400         SET IS-REGTRN-EOF TO TRUE
015500     END-IF
015600     .
015700
015800***************************************************************
015900 A0110-load-user-table.
016000
016100     READ USERS
016200         AT END
016300             SET IS-USERS-EOF TO TRUE
016400         NOT AT END
016500             ADD 1 TO WN-USER-TBL-CNT
016600             MOVE USER-ID       TO WU-USER-ID (WN-USER-TBL-CNT)
016700             MOVE USER-NAME     TO WU-USER-NAME (WN-USER-TBL-CNT)
016800             MOVE USER-USERNAME TO WU-USERNAME (WN-USER-TBL-CNT)
016900             MOVE USER-EMAIL    TO WU-EMAIL (WN-USER-TBL-CNT)
017000             MOVE USER-ROLE     TO WU-ROLE (WN-USER-TBL-CNT)
017100             IF USER-ID > WN-NEXT-USER-ID
017200                 MOVE USER-ID TO WN-NEXT-USER-ID
017300             END-IF
017400     END-READ
017500     .
017600
017700***************************************************************
017800 B0100-process-registration.
017900
018000     IF NOT IS-REGTRN-EOF
018100         PERFORM C0100-read-next-regtrn
018200     END-IF
018300     PERFORM B0150-apply-one-registration UNTIL IS-REGTRN-EOF
018400     .
018500
018600***************************************************************
018700 B0150-apply-one-registration.
018800
018900     SET IS-REG-REJECTED TO FALSE
019000     PERFORM B0300-normalize-reg
019100     PERFORM B0200-validate-reg
019200
019300     IF NOT IS-REG-REJECTED
019400         ADD 1 TO WN-USER-TBL-CNT
019500         ADD 1 TO WN-NEXT-USER-ID
019600         MOVE WN-NEXT-USER-ID TO WU-USER-ID (WN-USER-TBL-CNT)
019700         MOVE WS-NEW-NAME     TO WU-USER-NAME (WN-USER-TBL-CNT)
019800         MOVE WS-NEW-USERNAME TO WU-USERNAME (WN-USER-TBL-CNT)
019900         MOVE WS-NEW-EMAIL    TO WU-EMAIL (WN-USER-TBL-CNT)
020000         MOVE 'ROLE_CUSTOMER' TO WU-ROLE (WN-USER-TBL-CNT)
020100     END-IF
020200
020300     PERFORM C0100-read-next-regtrn
020400     .
020500
020600***************************************************************
020700*  B0200-validate-reg - required fields must survive trimming,
020800*  and the normalized username/e-mail must not already be on
020900*  file.  First failure wins; the whole request is rejected.
021000***************************************************************
021100 B0200-validate-reg.
021200
021300     IF WS-NEW-USERNAME = SPACES
021400         MOVE 'B0200-validate-reg' TO WC-MSG-PARA
021500         MOVE 'Username is required' TO WC-MSG-REJECT
021600         PERFORM Z0900-error-routine
021700         SET IS-REG-REJECTED TO TRUE
021800     END-IF
021900
022000     IF NOT IS-REG-REJECTED AND WS-NEW-PASSWORD = SPACES
022100         MOVE 'B0200-validate-reg' TO WC-MSG-PARA
022200         MOVE 'Password is required' TO WC-MSG-REJECT
022300         PERFORM Z0900-error-routine
022400         SET IS-REG-REJECTED TO TRUE
022500     END-IF
022600
022700     IF NOT IS-REG-REJECTED AND WS-NEW-EMAIL = SPACES
022800         MOVE 'B0200-validate-reg' TO WC-MSG-PARA
022900         MOVE 'Email is required' TO WC-MSG-REJECT
023000         PERFORM Z0900-error-routine
023100         SET IS-REG-REJECTED TO TRUE
023200     END-IF
023300
023400     IF NOT IS-REG-REJECTED
023500         PERFORM N0100-find-user-by-username
023600         IF IS-USER-FOUND
023700             MOVE 'B0200-validate-reg' TO WC-MSG-PARA
023800             MOVE 'Username already exists' TO WC-MSG-REJECT
023900             PERFORM Z0900-error-routine
024000             SET IS-REG-REJECTED TO TRUE
024100         END-IF
024200     END-IF
024300
024400     IF NOT IS-REG-REJECTED
024500         PERFORM N0200-find-user-by-email
024600         IF IS-USER-FOUND
024700             MOVE 'B0200-validate-reg' TO WC-MSG-PARA
024800             MOVE 'Email already exists' TO WC-MSG-REJECT
024900             PERFORM Z0900-error-routine
025000             SET IS-REG-REJECTED TO TRUE
025100         END-IF
025200     END-IF
025300     .
025400
025500***************************************************************
025600*  B0300-normalize-reg - username and name are left-trimmed,
025700*  e-mail is left-trimmed and folded to lower case.
025800***************************************************************
025900 B0300-normalize-reg.
026000
026100     MOVE SPACES TO WC-TRIM-SOURCE
026200     MOVE RG-USERNAME TO WC-TRIM-SOURCE (1:30)
026300     PERFORM C0100-left-trim-field
026400     MOVE WC-TRIM-RESULT (1:30) TO WS-NEW-USERNAME
026500
026600     MOVE SPACES TO WC-TRIM-SOURCE
026700     MOVE RG-NAME TO WC-TRIM-SOURCE (1:30)
026800     PERFORM C0100-left-trim-field
026900     MOVE WC-TRIM-RESULT (1:30) TO WS-NEW-NAME
027000
027100     MOVE SPACES TO WC-TRIM-SOURCE
027200     MOVE RG-PASSWORD TO WC-TRIM-SOURCE (1:30)
027300     PERFORM C0100-left-trim-field
027400     MOVE WC-TRIM-RESULT (1:30) TO WS-NEW-PASSWORD
027500
027600     MOVE RG-EMAIL TO WC-TRIM-SOURCE
027700     PERFORM C0100-left-trim-field
027800     MOVE WC-TRIM-RESULT TO WS-NEW-EMAIL
027900     INSPECT WS-NEW-EMAIL
028000         CONVERTING WC-UPPER-ALPHABET TO WC-LOWER-ALPHABET
028100     .
028200
028300***************************************************************
028400*  C0100-left-trim-field - scans WC-TRIM-SOURCE for the first
028500*  non-space byte and slides the remainder down to WC-TRIM-
028600*  RESULT; an all-blank field comes back all-blank.
028700***************************************************************
028800 C0100-left-trim-field.
028900
029000     MOVE SPACES TO WC-TRIM-RESULT
029100     MOVE 1 TO WN-SCAN-IDX
029200
029300     PERFORM C0110-skip-leading-space
029400         UNTIL WN-SCAN-IDX > 50
029500             OR WC-TRIM-CHAR (WN-SCAN-IDX) NOT = SPACE
029600
029700     IF WN-SCAN-IDX <= 50
029800         MOVE WC-TRIM-SOURCE (WN-SCAN-IDX:) TO WC-TRIM-RESULT
029900     END-IF
030000     .
030100
030200***************************************************************
030300 C0110-skip-leading-space.
030400
030500     ADD 1 TO WN-SCAN-IDX
030600     .
030700
030800***************************************************************
030900 C0100-read-next-regtrn.
031000
031100     READ REGTRN
031200         AT END SET IS-REGTRN-EOF TO TRUE
031300     END-READ
031400     .
031500
031600***************************************************************
031700*  N0100-find-user-by-username - linear scan; the table is kept
031800*  in USER-ID order, not username order, so SEARCH ALL does not
031900*  apply here.
032000***************************************************************
032100 N0100-find-user-by-username.
032200
032300     SET IS-USER-FOUND TO FALSE
032400     SET WU-USER-IDX TO 1
032500
032600     SEARCH WR-USER-ENTRY
032700         AT END
032800             SET IS-USER-FOUND TO FALSE
032900         WHEN WU-USERNAME (WU-USER-IDX) = WS-NEW-USERNAME
033000             SET IS-USER-FOUND TO TRUE
033100     END-SEARCH
033200     .
033300
033400***************************************************************
033500 N0200-find-user-by-email.
033600
033700     SET IS-USER-FOUND TO FALSE
033800     SET WU-USER-IDX TO 1
033900
034000     SEARCH WR-USER-ENTRY
034100         AT END
034200             SET IS-USER-FOUND TO FALSE
034300         WHEN WU-EMAIL (WU-USER-IDX) = WS-NEW-EMAIL
034400             SET IS-USER-FOUND TO TRUE
034500     END-SEARCH
034600     .
034700
034800***************************************************************
034900 Z0100-exit-application.
035000
035100     OPEN OUTPUT USERS
035200     PERFORM Z0150-write-one-user
035300         VARYING WU-USER-IDX FROM 1 BY 1
035400         UNTIL WU-USER-IDX > WN-USER-TBL-CNT
035500     CLOSE USERS
035600
035700     CLOSE REGTRN
035800     .
035900
036000***************************************************************
036100 Z0150-write-one-user.
036200
036300     MOVE WU-USER-ID (WU-USER-IDX)   TO USER-ID
036400     MOVE WU-USER-NAME (WU-USER-IDX) TO USER-NAME
036500     MOVE WU-USERNAME (WU-USER-IDX)  TO USER-USERNAME
036600     MOVE WU-EMAIL (WU-USER-IDX)     TO USER-EMAIL
036700     MOVE WU-ROLE (WU-USER-IDX)      TO USER-ROLE
036800     WRITE USERS-RECORD
036900     .
037000
037100***************************************************************
037200 Z0900-error-routine.
037300
037400     COPY Z0900-error-routine.
037500     .
