000100***************************************************************
000200*  COPYLIB-USERREC.CPY
000300*  WolfCafe user master record - one row per registered user on
000400*  the USERS file.  Key is USER-ID; USER-USERNAME and USER-EMAIL
000500*  are each unique across the file (checked in userreg.cbl
000600*  B0200-validate-reg and usermaint.cbl C0100-locate-user).
000700*  Fixed record length is 134 - fields sum to exactly 134 bytes
000800*  so there is no trailing FILLER on this one (unlike the other
000900*  WolfCafe records); do not add a field without shortening
001000*  another or the FD in every program that SELECTs USERS breaks.
001100*
001200*  1999-01-08  TJ   req# WC-0012 - new layout for the account
001300*                    batch rewrite; plain fixed alphanumeric
001400*                    fields throughout, no variable-length text
001500*                    to manage.
001700*  1999-03-02  BK   req# WC-0036 - USER-ROLE widened from 10 to
001800*                    15 to hold 'ROLE_CUSTOMER' in full.
001900***************************************************************
002000 01  USER-RECORD.
002100     03  USER-ID                    PIC 9(9).
002200     03  USER-NAME                  PIC X(30).
002300     03  USER-USERNAME              PIC X(30).
002400     03  USER-EMAIL                 PIC X(50).
002500     03  USER-ROLE                  PIC X(15).
