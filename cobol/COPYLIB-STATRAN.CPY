000100***************************************************************
000200*  COPYLIB-STATRAN.CPY
000300*  WolfCafe order status-change transaction - one row per
000400*  requested status change on the STATTRN input file, read by
000500*  ordstat.cbl B0100-process-status-trans in sequence.
000600*
000700*  1999-02-01  TJ   req# WC-0025 - new layout for ordstat.cbl;
000800*                    one flat record per status-change request,
000900*                    order id plus the new status and the
001000*                    requesting user's role and username for the
001100*                    role/ownership checks in B0200/B0300.
001200***************************************************************
001300 01  STATUS-TRANSACTION.
001400     03  ST-ORDER-ID                PIC 9(9).
001500     03  ST-NEW-STATUS              PIC X(10).
001600     03  ST-ROLE                    PIC X(15).
001700     03  ST-USERNAME                PIC X(30).
001800     03  FILLER                     PIC X(16).
