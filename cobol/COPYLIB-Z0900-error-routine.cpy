000100***************************************************************
000200*  COPYLIB-Z0900-error-routine.cpy
000300*  Body of the Z0900-error-routine paragraph.  COPY this inside
000400*  a paragraph named Z0900-error-routine (with the ending dot,
000500*  no other statements in that paragraph) in any program that
000600*  sets wc-msg-filestat/wc-msg-tblcurs/wc-msg-para/wc-msg-srcfile/
000700*  wc-msg-reject (see COPYLIB-Z0900-error-wkstg.cpy) ahead of the
000800*  PERFORM.
000900*
001000*  1999-01-05  TJ   req# WC-0011 - new paragraph body; no prior
001100*                    version of this copybook existed before the
001200*                    shared reject-handling routine was written.
001400***************************************************************
001500     DISPLAY wr-program-error-message
001600     DISPLAY wc-msg-reject
001700
001800     STRING wc-msg-para   DELIMITED BY SPACE
001900            ' - '         DELIMITED BY SIZE
002000            wc-msg-reject DELIMITED BY SPACE
002100            INTO wc-log-text
002200     END-STRING
002300
002400     CALL 'errlog' USING wc-log-text
