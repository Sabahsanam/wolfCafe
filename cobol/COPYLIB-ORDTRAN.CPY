000100***************************************************************
000200*  COPYLIB-ORDTRAN.CPY
000300*  WolfCafe order-request transaction - the ORDRQST input file
000400*  is a header record followed by one detail record per order
000500*  line, so the line count is known up front and each line can
000600*  be validated as it streams in; read by ordentry.cbl's
000700*  B0100-read-next-order-trans.
000800*      OT-REC-TYPE = 'H' - new order header (OT-NAME, OT-TIP)
000900*      OT-REC-TYPE = 'U' - order-update header (OT-ORDER-ID,
001000*                          OT-NAME)
001100*      OT-REC-TYPE = 'D' - one order line, belongs to the most
001200*                          recently read H/U header
001300*  OT-LINE-CNT on the header tells ordentry.cbl how many 'D'
001400*  records to expect before the next header.
001500*
001600*  1999-02-11  TJ   req# WC-0009 - new layout for the order-entry
001700*                    batch rewrite; header/detail split chosen so
001800*                    one transaction file carries both new-order
001900*                    and order-update requests.
002000***************************************************************
002100 01  ORDTRAN-RECORD.
002200     03  OT-REC-TYPE                PIC X(1).
002300     03  OT-HEADER-DATA.
002400         05  OT-ORDER-ID            PIC 9(9).
002500         05  OT-NAME                PIC X(30).
002600         05  OT-TIP                 PIC S9(5)V99.
002700         05  OT-LINE-CNT            PIC 9(2).
002800         05  FILLER                 PIC X(23).
002900     03  OT-DETAIL-DATA REDEFINES OT-HEADER-DATA.
003000         05  OT-D-ITEM-ID           PIC 9(9).
003100         05  OT-D-AMOUNT            PIC 9(5).
003200         05  FILLER                 PIC X(55).
