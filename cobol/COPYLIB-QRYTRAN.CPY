000100***************************************************************
000200*  COPYLIB-QRYTRAN.CPY
000300*  WolfCafe order-query request - one row per lookup requested
000400*  against the ORDERS master on the QRYTRN input file, read by
000500*  ordquery.cbl B0100-process-query-trans in sequence.  QT-TYPE
000600*  'A' lists every order, 'I' fetches QT-ORDER-ID, 'N' lists
000700*  every order whose ORDER-NAME matches QT-NAME.
000800*
000900*  1999-03-18  TJ   req# WC-0044 - initial cut; SPEC did not name
001000*                    an input file for the three lookups so this
001100*                    follows the same ADD/GET/UPD/DEL-style
001200*                    action-code shape as COPYLIB-ITMTRAN.CPY.
001300***************************************************************
001400 01  QUERY-TRANSACTION.
001500     03  QT-TYPE                    PIC X(1).
001600     03  QT-ORDER-ID                PIC 9(9).
001700     03  QT-NAME                    PIC X(30).
001800     03  FILLER                     PIC X(20).
