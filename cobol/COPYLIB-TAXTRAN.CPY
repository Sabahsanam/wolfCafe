000100***************************************************************
000200*  COPYLIB-TAXTRAN.CPY
000300*  WolfCafe tax-rate transaction - one row per GET/SET request
000400*  on the TAXTRN input file, read by taxmaint.cbl
000500*  B0100-process-tax-trans in sequence.
000600*      TT-ACTION = 'G' - report the current rate (TT-RATE
000700*                        ignored on input)
000800*      TT-ACTION = 'S' - replace the rate with TT-RATE
000900*
001000*  1999-02-15  BK   req# WC-0021 - new.
001100***************************************************************
001200 01  TAXTRAN-RECORD.
001300     03  TT-ACTION                  PIC X(1).
001400     03  TT-RATE                    PIC S9(3)V99.
001500     03  FILLER                     PIC X(14).
