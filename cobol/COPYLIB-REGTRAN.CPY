000100***************************************************************
000200*  COPYLIB-REGTRAN.CPY
000300*  WolfCafe user-registration transaction - one row per signup
000400*  request on the REGTRN input file, read by userreg.cbl
000500*  B0100-process-registration.  Password is carried and stored
000600*  as-is; WolfCafe does not hash passwords in the batch system
000700*  (that is a front-end/security concern, out of scope here).
000800*
000900*  1999-01-11  TJ   req# WC-0012 - new.
001000***************************************************************
001100 01  REGTRAN-RECORD.
001200     03  RG-USERNAME                PIC X(30).
001300     03  RG-PASSWORD                PIC X(30).
001400     03  RG-EMAIL                   PIC X(50).
001500     03  RG-NAME                    PIC X(30).
001600     03  FILLER                     PIC X(10).
